000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* JBS100 12/05/2025 ACNPTL BATCH JOB ORCHESTRATION - PHASE 1
000500*                   INITIAL VERSION - RECORD LEN 1313 + 7 FILLER
000600*****************************************************************
000700*
000800*        ONE ROW PER TASK DEFINED IN A JOB'S CONFIG DECK - READ
000900*        IN FULL BY JOBXRUN A000-LOAD-CONFIG-DECK INTO
001000*        WK-TASK-CFG-TBL, NEVER RANDOM-ACCESSED BY KEY (SEE
001100*        SPEC OPS NOTE ON THE FILE - SEQUENTIAL, IN-MEMORY ONLY
001200*        FOR THE LIFE OF ONE RUN).
001300*****************************************************************
001400
001500     05  JOBTCF-RECORD               PIC X(1320).
001600
001700*****************************************************************
001800* I-O FORMAT: JOBTCFR
001900* FROM FILE JOBTCF  -  ONE ROW PER TASK DEFINITION
002000*****************************************************************
002100
002200     05  JOBTCFR REDEFINES JOBTCF-RECORD.
002300         10  JOBTCF-TASK-ID              PIC X(40).
002400*                BUSINESS TASK ID - UNIQUE WITHIN THIS RUN'S
002500*                CONFIG DECK
002600
002700         10  JOBTCF-TASK-NAME            PIC X(60).
002800
002900         10  JOBTCF-TASK-TYPE            PIC X(08).
003000             88  JOBTCF-TYPE-REST             VALUE "REST    ".
003100             88  JOBTCF-TYPE-SHELL            VALUE "SHELL   ".
003200
003300         10  JOBTCF-MANDATORY-FLAG       PIC X(01).
003400             88  JOBTCF-IS-MANDATORY          VALUE "Y".
003500             88  JOBTCF-IS-OPTIONAL           VALUE "N".
003600
003700         10  JOBTCF-FORCE-EXEC-FLAG      PIC X(01).
003800             88  JOBTCF-FORCE-EXEC            VALUE "Y".
003900             88  JOBTCF-NO-FORCE-EXEC         VALUE "N".
004000
004100         10  JOBTCF-FAIL-STOPS-WF-FLAG   PIC X(01).
004200             88  JOBTCF-FAIL-STOPS-WF         VALUE "Y".
004300             88  JOBTCF-FAIL-CONTINUES-WF     VALUE "N".
004400
004500         10  JOBTCF-PRECOND-COUNT        PIC 9(02).
004600*                0 THRU 20 - HOW MANY OF THE 20 SLOTS BELOW ARE
004700*                ACTUALLY USED
004800
004900         10  JOBTCF-PRECOND-LIST         PIC X(60)
005000                                          OCCURS 20 TIMES
005100                                          INDEXED BY JOBTCF-PC-IX.
005200*                EACH SLOT: "TASK_COMPLETED:<id>" OR
005300*                "TASK_SUCCESS:<id>" - SEE JOBXPRED
005400
005500         10  FILLER                      PIC X(07).
