000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.      JOBXRUN IS INITIAL.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    REGIONAL PROCESSING CENTRE - AS/400 PROD LPAR.
000700 DATE-WRITTEN.    15 APR 1988.
000800 DATE-COMPILED.
000900 SECURITY.        COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE OVERNIGHT JOB STREAM DRIVER.  IT
001200*               READS ONE WORKFLOW CONFIG HEADER, ITS TASK DECK
001300*               AND ITS RUN-AFTER (DEPENDENCY) DECK, HANDS THE
001400*               NODE/EDGE LISTS TO JOBXDAG TO WORK OUT WHAT
001500*               ORDER THE TASKS HAVE TO RUN IN, THEN DRIVES EACH
001600*               TASK THROUGH JOBXDISP IN THAT ORDER - SKIPPING A
001700*               TASK WHOSE GATE FAILS, STOPPING THE WHOLE RUN IF
001800*               A MUST-RUN TASK BLOWS UP OR THE OPERATOR KEYS A
001900*               STOP REQUEST.  ONE JOBWFH ROW AND A SET OF
002000*               JOBTSK ROWS ARE PRODUCED, PLUS THE END-OF-RUN
002100*               JOBRPT SUMMARY.
002200*
002300*=================================================================
002400*
002500* HISTORY OF MODIFICATION:
002600*
002700*=================================================================
002800* MOD.#   INIT     DATE          DESCRIPTION
002900* ------  -------  ----------  -----------------------------------
003000* JBS005  WEETL    15/04/1988  INITIAL VERSION - AT MOST 5 STEPS,
003100*                              RUN STRICTLY IN THE ORDER PUNCHED
003200*                              ON THE OPERATOR CARDS.
003300* JBS042  LIMDSM   14/09/1991  RUN-AFTER DEPENDENCY DECK ADDED -
003400*                              RUN ORDER NOW WORKED OUT BY THE
003500*                              NEW CHAIN-BUILDER ROUTINE INSTEAD
003600*                              OF FIXED CARD SEQUENCE.
003700* JBS060  LIMDSM   09/08/1994  FOLLOW-UP TO INCIDENT OPCTR-514 -
003800*                              THE EDGE LIST IS NOW REBUILT FROM
003900*                              THE DEPENDENCY DECK EVERY RUN
004000*                              RATHER THAN CARRIED OVER FROM A
004100*                              CACHED COPY, WHICH WAS FOUND STALE
004200*                              AFTER AN OPERATOR AMENDED THE DECK
004300*                              MID-SHIFT.
004400* JBS075  TANBH    22/12/1998  YEAR 2000 REVIEW - CREATED-AT,
004500*                              UPDATED-AT, START-TIME, END-TIME
004600*                              ARE FULL 4-DIGIT-YEAR ISO TEXT
004700*                              STAMPS.  NO CHANGE REQUIRED.
004800*                              SIGNED OFF PER Y2K PROGRAMME
004900*                              CHECKLIST 4.
005000* JBS104  ACNPTL   12/05/2025  TICKET WFOPS-1180 - BATCH JOB
005100*                              ORCHESTRATION MODERNISATION PHASE
005200*                              1.  OPERATOR CARDS REPLACED BY
005300*                              THE JOBCHD/JOBTCF/JOBTDP DECK SET,
005400*                              RUN ORDER NOW COMES FROM JOBXDAG,
005500*                              EACH TASK DISPATCHED THROUGH
005600*                              JOBXDISP.  UP TO 200 TASKS AND 400
005700*                              DEPENDENCIES PER RUN.
005800* JBS114  ACNRTN   03/06/2025  TICKET WFOPS-1142 - OPERATOR STOP
005900*                              REQUEST (UPSI-0) NOW CHECKED
006000*                              BEFORE EACH TASK IN A400-CHECK-
006100*                              OPERATOR-STOP.  A STOPPED RUN
006200*                              LEAVES REMAINING TASKS UNEXECUTED
006300*                              AND THE WORKFLOW GOES TO STATUS 6
006400*                              (INTERRUPTED) - SEE JOBSTD.
006500* JBS143  ACNRTN   14/08/2025  TICKET WFOPS-1206 - EACH TASK'S
006600*                              FORCE-EXEC-FLAG IS NOW PASSED
006700*                              THROUGH TO JOBXDISP SO A TASK CAN
006800*                              OVERRIDE ITS OWN FAILED GATE.
006900*-----------------------------------------------------------------
007000 EJECT
007100*****************************************************************
007200 ENVIRONMENT DIVISION.
007300*****************************************************************
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER.  IBM-AS400.
007600 OBJECT-COMPUTER.  IBM-AS400.
007700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007800                   UPSI-0 IS UPSI-STOP-SWITCH
007900                     ON  STATUS IS U0-ON
008000                     OFF STATUS IS U0-OFF.
008100*
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT JOBCHD ASSIGN TO DATABASE-JOBCHD
008500        ORGANIZATION IS SEQUENTIAL
008600        FILE STATUS IS WK-C-FILE-STATUS.
008700     SELECT JOBTCF ASSIGN TO DATABASE-JOBTCF
008800        ORGANIZATION IS SEQUENTIAL
008900        FILE STATUS IS WK-C-FILE-STATUS.
009000     SELECT JOBTDP ASSIGN TO DATABASE-JOBTDP
009100        ORGANIZATION IS SEQUENTIAL
009200        FILE STATUS IS WK-C-FILE-STATUS.
009300     SELECT JOBWFH ASSIGN TO DATABASE-JOBWFH
009400        ORGANIZATION IS SEQUENTIAL
009500        FILE STATUS IS WK-C-FILE-STATUS.
009600     SELECT JOBTSK ASSIGN TO DATABASE-JOBTSK
009700        ORGANIZATION IS SEQUENTIAL
009800        FILE STATUS IS WK-C-FILE-STATUS.
009900     SELECT JOBRPT ASSIGN TO DATABASE-JOBRPT
010000        ORGANIZATION IS SEQUENTIAL
010100        FILE STATUS IS WK-C-FILE-STATUS.
010200*
010300*****************************************************************
010400 DATA DIVISION.
010500*****************************************************************
010600 FILE SECTION.
010700*
010800*        ONE HEADER CARD PER RUN - THE WORKFLOW CONFIG-ID, THE
010900*        REGION, AND THE OPERATOR-STOP SWITCH THIS PROGRAM TESTS
011000*        AT THE TOP OF EVERY PASS OF THE TASK LOOP.
011100 FD  JOBCHD
011200     LABEL RECORDS ARE OMITTED
011300     DATA RECORD IS JOBCHD-REC.
011400 01  JOBCHD-REC.
011500     COPY DDS-ALL-FORMATS OF JOBCHD.
011600 01  JOBCHD-REC-1.
011700     COPY JOBCHD.
011800*
011900*        ONE ROW PER TASK IN THE WORKFLOW - TYPE, THE MANDATORY/
012000*        FORCE-EXEC/FAIL-STOPS-WF FLAGS, AND THIS TASK'S OWN
012100*        PRECONDITION CARD LIST.  LOADED WHOLESALE INTO
012200*        WK-TASK-CFG-TBL BY A110 BEFORE THE RUN-ORDER IS WORKED
012300*        OUT.
012400 FD  JOBTCF
012500     LABEL RECORDS ARE OMITTED
012600     DATA RECORD IS JOBTCF-REC.
012700 01  JOBTCF-REC.
012800     COPY DDS-ALL-FORMATS OF JOBTCF.
012900 01  JOBTCF-REC-1.
013000     COPY JOBTCF.
013100*
013200*        ONE ROW PER "MUST FINISH BEFORE" EDGE - HANDED
013300*        WHOLESALE TO JOBXDAG'S CYCLE CHECK AND TOPOLOGICAL
013400*        SORT. (JBS042)
013500 FD  JOBTDP
013600     LABEL RECORDS ARE OMITTED
013700     DATA RECORD IS JOBTDP-REC.
013800 01  JOBTDP-REC.
013900     COPY DDS-ALL-FORMATS OF JOBTDP.
014000 01  JOBTDP-REC-1.
014100     COPY JOBTDP.
014200*
014300*        ONE ROW PER RUN - WRITTEN ONCE BY E000 AFTER D000 HAS
014400*        DECIDED THE FINAL WORKFLOW STATUS.  THIS IS THE ONLY
014500*        PERSISTENT RECORD OF THE RUN AS A WHOLE.
014600 FD  JOBWFH
014700     LABEL RECORDS ARE OMITTED
014800     DATA RECORD IS JOBWFH-REC.
014900 01  JOBWFH-REC.
015000     COPY DDS-ALL-FORMATS OF JOBWFH.
015100 01  JOBWFH-REC-1.
015200     COPY JOBWFH.
015300*
015400*        ONE ROW PER TASK ACTUALLY ATTEMPTED - WRITTEN BY
015500*        C120-RECORD-TASK-RESULT AS EACH TASK FINISHES.  A TASK
015600*        SKIPPED FOR AN UNSATISFIED PRECONDITION NEVER GETS A
015700*        ROW HERE. (JBS114)
015800 FD  JOBTSK
015900     LABEL RECORDS ARE OMITTED
016000     DATA RECORD IS JOBTSK-REC.
016100 01  JOBTSK-REC.
016200     COPY DDS-ALL-FORMATS OF JOBTSK.
016300 01  JOBTSK-REC-1.
016400     COPY JOBTSK.
016500*
016600*        JOBRPT IS PROGRAM-DESCRIBED, NOT AN EXTERNALLY-DESCRIBED
016700*        DDS FILE LIKE THE FIVE ABOVE - THE PRINT IMAGE IS OURS,
016800*        NOT AN AS/400 DATABASE FORMAT, SO THERE IS NO DDS-ALL-
016900*        FORMATS MEMBER TO PAIR IT WITH.  ONE 01 IS ALL IT NEEDS.
017000*        PRINTED RUN REPORT - ONE HEADER LINE FROM F100 FOLLOWED
017100*        BY ONE DETAIL LINE PER TASK IN RUN ORDER FROM F200.
017200 FD  JOBRPT
017300     LABEL RECORDS ARE OMITTED
017400     DATA RECORD IS JOBRPT-LINE.
017500     COPY JOBRPT.
017600*
017700 WORKING-STORAGE SECTION.
017800*****************************************************************
017900 01  FILLER                          PIC X(24)        VALUE
018000     "** PROGRAM JOBXRUN **".
018100*
018200* ------------------ PROGRAM WORKING STORAGE -------------------*
018300 01  WK-C-COMMON.
018400*            SHOP-STANDARD FILE-STATUS/RETURN-CODE BLOCK - EVERY
018500*            OPEN/READ/WRITE/CLOSE IN THIS PROGRAM TESTS
018600*            WK-C-SUCCESSFUL FROM THIS COPYBOOK.
018700     COPY JOBCMWS.
018800     05  FILLER                      PIC X(06).
018900*
019000 01  WK-C-STATUS-TABLE.
019100*            THE SIX TASK/WORKFLOW STATUS CODES AND THEIR 88-
019200*            LEVELS - LOADED WITH DISPLAY NAMES BY B000 BELOW
019300*            FOR THE JOBRPT REPORT.
019400     COPY JOBSTD.
019500*
019600 01  WK-C-WORK-AREA.
019700*            SET BY A400 WHEN THE OPERATOR-STOP UPSI SWITCH IS
019800*            ON - CHECKED AT THE TOP OF EVERY C100 PASS.
019900     05  WK-C-RUN-STOPPED-SW         PIC X(01) VALUE "N".
020000         88  WK-C-RUN-STOPPED             VALUE "Y".
020100         88  WK-C-RUN-NOT-STOPPED         VALUE "N".
020200     05  WK-C-WORKFLOW-ABORTED-SW    PIC X(01) VALUE "N".
020300         88  WK-C-WORKFLOW-ABORTED        VALUE "Y".
020400*            STARTS "Y" - D100 FLIPS IT TO "N" THE FIRST TIME
020500*            A MANDATORY TASK IS FOUND NOT SUCCESSFUL.
020600     05  WK-C-ALL-MANDATORY-OK-SW    PIC X(01) VALUE "Y".
020700         88  WK-C-ALL-MANDATORY-OK        VALUE "Y".
020800         88  WK-C-NOT-ALL-MANDATORY-OK    VALUE "N".
020900     05  WK-C-DONE-FOUND-SW          PIC X(01) VALUE "N".
021000         88  WK-C-DONE-FOUND              VALUE "Y".
021100         88  WK-C-DONE-NOT-FOUND          VALUE "N".
021200     05  FILLER                      PIC X(06).
021300*
021400 01  WK-C-WORK-FLAT REDEFINES WK-C-WORK-AREA.
021500     05  WK-C-WORK-BYTES             PIC X(10).
021600*
021700 01  WK-N-WORK-AREA.
021800*            WK-N-CFG-IX POINTS AT THE CONFIG TABLE ENTRY FOR
021900*            THE TASK C100 IS CURRENTLY PROCESSING - RESOLVED
022000*            EACH PASS FROM THE RUN-ORDER SUBSCRIPT BELOW.
022100     05  WK-N-CFG-IX                 PIC 9(04)   COMP.
022200     05  WK-N-TCF-IX                 PIC 9(04)   COMP.
022300     05  WK-N-DEP-IX                 PIC 9(04)   COMP.
022400     05  WK-N-DONE-IX                PIC 9(04)   COMP.
022500*            SUBSCRIPT INTO JOBXDAG'S RUN-ORDER TABLE - DRIVES
022600*            BOTH THE TASK LOOP AND THE REPORT'S DETAIL LOOP.
022700     05  WK-N-ORDER-IX               PIC 9(04)   COMP.
022800     05  WK-N-EXECUTED-COUNT         PIC 9(04)   COMP.
022900     05  WK-N-SKIPPED-COUNT          PIC 9(04)   COMP.
023000     05  WK-N-NEXT-TASK-ID           PIC 9(09)   COMP.
023100     05  WK-N-WORKFLOW-ID            PIC 9(09)   COMP.
023200     05  WK-N-FOUND-STATUS           PIC 9(02)   COMP.
023300     05  FILLER                      PIC X(04).
023400*
023500 01  WK-N-WORK-FLAT REDEFINES WK-N-WORK-AREA.
023600     05  WK-N-WORK-BYTES             PIC X(28).
023700*
023800*        RAW ACCEPT TARGETS FOR THE SYSTEM CLOCK - BROKEN OUT
023900*        INTO YYYY/MM/DD AND HH/MI/SS BY THE REDEFINES BELOW SO
024000*        Y100-STAMP-TIMESTAMP CAN STRING THEM INTO THE ISO TEXT
024100*        FORM, AND Y200-GENERATE-RUN-ID CAN USE THEM TO MANUFAC-
024200*        TURE THE SURROGATE WORKFLOW-ID AND EXTERNAL-WORKFLOW-ID
024300*        WITHOUT A KEYED "NEXT NUMBER" FILE - ONE RUN, ONE
024400*        WORKFLOW ROW, PER JOB STEP INVOCATION.
024500*
024600 01  WK-C-CLOCK-AREA.
024700     05  WK-C-CLOCK-DATE-8           PIC 9(08).
024800     05  WK-C-CLOCK-TIME-8           PIC 9(08).
024900*
025000 01  WK-C-CLOCK-DATE-FLAT REDEFINES WK-C-CLOCK-AREA.
025100     05  WK-C-CLK-YYYY               PIC 9(04).
025200     05  WK-C-CLK-MM                 PIC 9(02).
025300     05  WK-C-CLK-DD                 PIC 9(02).
025400     05  WK-C-CLK-HH                 PIC 9(02).
025500     05  WK-C-CLK-MI                 PIC 9(02).
025600     05  WK-C-CLK-SS                 PIC 9(02).
025700     05  FILLER                      PIC X(02).
025800*
025900 01  WK-C-EXT-WORKFLOW-ID            PIC X(36).
026000*
026100*        IN-MEMORY COPY OF THE TASK CONFIG DECK - LOADED ONCE BY
026200*        A110, READ MANY TIMES BY THE EXECUTION LOOP.  NOT KEPT
026300*        ON AN INDEXED FILE - SEE JOBTCF FOR WHY.
026400*
026500 01  WK-TASK-CFG-TBL.
026600     05  WK-TASK-CFG-COUNT           PIC 9(04)   COMP.
026700     05  WK-TASK-CFG-ENTRY OCCURS 200 TIMES.
026800*                EXTERNAL TASK ID - THE KEY JOBTDP, THE DONE-
026900*                TASK TABLE AND THE PRECONDITION CARDS ARE ALL
027000*                MATCHED AGAINST.
027100         10  WK-TCF-TASK-ID              PIC X(40).
027200*                DISPLAY-ONLY - PRINTED ON THE JOBRPT DETAIL
027300*                LINE, PLAYS NO PART IN ANY DECISION.
027400         10  WK-TCF-TASK-NAME            PIC X(60).
027500         10  WK-TCF-TASK-TYPE            PIC X(08).
027600*                "Y" MEANS D100 FAILS THE WHOLE WORKFLOW UNLESS
027700*                THIS TASK ENDS UP SUCCESSFUL. (JBS108)
027800         10  WK-TCF-MANDATORY-FLAG       PIC X(01).
027900         10  WK-TCF-FORCE-EXEC-FLAG      PIC X(01).
028000         10  WK-TCF-FAIL-STOPS-WF-FLAG   PIC X(01).
028100*                HOW MANY OF THE 20 SLOTS BELOW ARE ACTUALLY IN
028200*                USE FOR THIS TASK.
028300         10  WK-TCF-PRECOND-COUNT        PIC 9(02).
028400         10  WK-TCF-PRECOND-LIST         PIC X(60)
028500                                          OCCURS 20 TIMES.
028600     05  FILLER                      PIC X(04).
028700*
028800*        IN-MEMORY COPY OF THE RUN-AFTER (DEPENDENCY) DECK -
028900*        HANDED WHOLESALE TO JOBXDAG. (JBS042/JBS060)
029000*
029100 01  WK-DEP-TBL.
029200     05  WK-DEP-COUNT                PIC 9(04)   COMP.
029300     05  WK-DEP-ENTRY OCCURS 400 TIMES.
029400*                THE DEPENDENT TASK.
029500         10  WK-DEP-TASK-ID              PIC X(40).
029600*                THE TASK IT MUST FINISH AFTER.
029700         10  WK-DEP-DEPENDS-ON           PIC X(40).
029800     05  FILLER                      PIC X(04).
029900*
030000*        TASKS ALREADY ATTEMPTED THIS RUN - GROWS BY ONE ENTRY
030100*        EVERY TIME C120-RECORD-TASK-RESULT WRITES A JOBTSK ROW.
030200*        FED TO JOBXDISP'S GATE CHECK AND TO D100'S MANDATORY-
030300*        TASK SCAN.
030400*
030500 01  WK-DONE-TASK-TBL.
030600     05  WK-DONE-COUNT               PIC 9(04)   COMP.
030700     05  WK-DONE-ENTRY OCCURS 200 TIMES.
030800*                EXTERNAL TASK ID OF THE COMPLETED/SKIPPED TASK.
030900         10  WK-DONE-EXT-TASK-ID         PIC X(40).
031000*                JOBSTD STATUS-ID THE TASK ENDED WITH - SEE
031100*                WK-C-STATUS-TABLE FOR THE 88-LEVELS.
031200         10  WK-DONE-STATUS-ID           PIC 9(02).
031300*                COPIED FROM WK-TCF-MANDATORY-FLAG AT RECORD-
031400*                RESULT TIME SO D100'S SCAN DOES NOT HAVE TO
031500*                GO BACK TO THE CONFIG TABLE A SECOND TIME.
031600         10  WK-DONE-MANDATORY-FLAG      PIC X(01).
031700     05  FILLER                      PIC X(04).
031800*
031900*        CALL AREAS FOR THE TWO SUBORDINATE ROUTINES - HELD IN
032000*        WORKING STORAGE SINCE THIS PROGRAM IS THE CALLER, NOT
032100*        THE CALLED ROUTINE.
032200*
032300 COPY VJDAG.
032400 COPY VJDISP.
032500*
032600 PROCEDURE DIVISION.
032700*****************************************************************
032800*-----------------------------------------------------------------
032900*   TOP-LEVEL DRIVER - ONE PASS THROUGH HERE PROCESSES ONE
033000*   WORKFLOW HEADER RECORD.  PARAGRAPH LETTER RANGES ARE:
033100*   A = LOAD THE THREE INPUT DECKS, B = WORK OUT THE RUN ORDER
033200*   AND START THE WORKFLOW REC, C = DRIVE THE TASK LOOP,
033300*   D = DECIDE THE FINAL STATUS, E/F = WRITE THE OUTPUTS,
033400*   Z = CLOSE DOWN.  (JBS104)
033500*-----------------------------------------------------------------
033600 MAIN-MODULE.
033700     PERFORM A000-OPEN-FILES
033800        THRU A099-OPEN-FILES-EX.
033900     PERFORM A100-LOAD-CONFIG-DECK
034000        THRU A199-LOAD-CONFIG-DECK-EX.
034100     PERFORM B000-LOAD-STATUS-TABLE
034200        THRU B099-LOAD-STATUS-TABLE-EX.
034300     PERFORM B100-CREATE-WORKFLOW-REC
034400        THRU B199-CREATE-WORKFLOW-REC-EX.
034500     PERFORM B200-COMPUTE-EXECUTION-ORDER
034600        THRU B299-COMPUTE-EXECUTION-ORDER-EX.
034700*
034800     IF LK-CYCLE-FOUND OF WK-C-VJDAG-RECORD
034900        PERFORM B300-ABORT-ON-CYCLE
035000           THRU B399-ABORT-ON-CYCLE-EX
035100     ELSE
035200        MOVE 2                       TO    JOBWFH-STATUS-ID
035300        PERFORM C000-EXECUTE-TASK-LOOP
035400           THRU C999-EXECUTE-TASK-LOOP-EX
035500     END-IF.
035600*
035700     PERFORM D000-DECIDE-FINAL-STATUS
035800        THRU D099-DECIDE-FINAL-STATUS-EX.
035900     PERFORM E000-WRITE-WORKFLOW-REC
036000        THRU E099-WRITE-WORKFLOW-REC-EX.
036100     PERFORM F000-PRINT-RUN-REPORT
036200        THRU F999-PRINT-RUN-REPORT-EX.
036300     PERFORM Z000-END-PROGRAM-ROUTINE
036400        THRU Z999-END-PROGRAM-ROUTINE-EX.
036500     GOBACK.
036600*
036700*-----------------------------------------------------------------
036800*   OPEN THE THREE INPUT DECKS AND THE THREE OUTPUT FILES.  ANY
036900*   OPEN FAILURE IS TREATED AS AN ABEND - THERE IS NO SENSIBLE
037000*   PARTIAL RUN WITHOUT ALL SIX.
037100*-----------------------------------------------------------------
037200 A000-OPEN-FILES.
037300*-----------------------------------------------------------------
037400*        THE THREE INPUT DECKS FIRST, THEN THE THREE OUTPUT
037500*        FILES - EACH CHECKED SEPARATELY SO THE DISPLAY MESSAGE
037600*        NAMES THE ACTUAL FILE THAT FAILED TO OPEN.
037700     OPEN INPUT  JOBCHD.
037800     IF NOT WK-C-SUCCESSFUL
037900        DISPLAY "JOBXRUN - OPEN FILE-ERROR - JOBCHD"
038000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038100        GO TO Y900-ABNORMAL-TERMINATION
038200     END-IF.
038300     OPEN INPUT  JOBTCF.
038400     IF NOT WK-C-SUCCESSFUL
038500        DISPLAY "JOBXRUN - OPEN FILE-ERROR - JOBTCF"
038600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038700        GO TO Y900-ABNORMAL-TERMINATION
038800     END-IF.
038900     OPEN INPUT  JOBTDP.
039000     IF NOT WK-C-SUCCESSFUL
039100        DISPLAY "JOBXRUN - OPEN FILE-ERROR - JOBTDP"
039200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039300        GO TO Y900-ABNORMAL-TERMINATION
039400     END-IF.
039500     OPEN OUTPUT JOBWFH.
039600     IF NOT WK-C-SUCCESSFUL
039700        DISPLAY "JOBXRUN - OPEN FILE-ERROR - JOBWFH"
039800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039900        GO TO Y900-ABNORMAL-TERMINATION
040000     END-IF.
040100     OPEN OUTPUT JOBTSK.
040200     IF NOT WK-C-SUCCESSFUL
040300        DISPLAY "JOBXRUN - OPEN FILE-ERROR - JOBTSK"
040400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040500        GO TO Y900-ABNORMAL-TERMINATION
040600     END-IF.
040700     OPEN OUTPUT JOBRPT.
040800     IF NOT WK-C-SUCCESSFUL
040900        DISPLAY "JOBXRUN - OPEN FILE-ERROR - JOBRPT"
041000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041100        GO TO Y900-ABNORMAL-TERMINATION
041200     END-IF.
041300 A099-OPEN-FILES-EX.
041400     EXIT.
041500*-----------------------------------------------------------------
041600*   READ THE HEADER, THEN THE TASK DECK AND THE DEPENDENCY DECK
041700*   INTO WORKING STORAGE - THE HEADER'S OWN COUNTS SIZE BOTH
041800*   LOOPS. (JBS104)
041900*-----------------------------------------------------------------
042000 A100-LOAD-CONFIG-DECK.
042100*-----------------------------------------------------------------
042200*        THIS JOB STREAM CARRIES EXACTLY ONE JOBCHD HEADER PER
042300*        RUN - NO AT-END PROCESSING IS NEEDED, A MISSING OR
042400*        UNREADABLE HEADER IS SIMPLY FATAL.
042500     READ JOBCHD.
042600     IF NOT WK-C-SUCCESSFUL
042700        DISPLAY "JOBXRUN - READ FILE-ERROR - JOBCHD"
042800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042900        GO TO Y900-ABNORMAL-TERMINATION
043000     END-IF.
043100*
043200*        THE HEADER CARRIES ITS OWN TASK AND DEPENDENCY COUNTS -
043300*        THAT IS WHAT SIZES BOTH LOAD LOOPS BELOW, NOT AN AT-END
043400*        CONDITION ON JOBTCF/JOBTDP.
043500     PERFORM A110-LOAD-ONE-TASK-CONFIG
043600        THRU A119-LOAD-ONE-TASK-CONFIG-EX
043700        VARYING WK-N-TCF-IX FROM 1 BY 1
043800        UNTIL WK-N-TCF-IX > JOBCHD-TASK-COUNT.
043900     MOVE JOBCHD-TASK-COUNT          TO    WK-TASK-CFG-COUNT.
044000*
044100     PERFORM A120-LOAD-ONE-DEPENDENCY
044200        THRU A129-LOAD-ONE-DEPENDENCY-EX
044300        VARYING WK-N-DEP-IX FROM 1 BY 1
044400        UNTIL WK-N-DEP-IX > JOBCHD-DEPENDENCY-COUNT.
044500     MOVE JOBCHD-DEPENDENCY-COUNT    TO    WK-DEP-COUNT.
044600 A199-LOAD-CONFIG-DECK-EX.
044700     EXIT.
044800*-----------------------------------------------------------------
044900*   ONE JOBTCF ROW PER TASK IN THE WORKFLOW - CARRIES THE
045000*   TASK'S TYPE, ITS MANDATORY/FORCE-EXEC/FAIL-STOPS-WF FLAGS,
045100*   AND ITS OWN PRECONDITION CARD LIST.  LOADED INTO THE
045200*   WK-TCF-* TABLE IN JOBTCF FILE ORDER - THAT ORDER PLAYS NO
045300*   PART IN THE RUN ORDER, WHICH COMES FROM JOBXDAG.
045400 A110-LOAD-ONE-TASK-CONFIG.
045500*-----------------------------------------------------------------
045600     READ JOBTCF
045700        AT END
045800           GO TO A119-LOAD-ONE-TASK-CONFIG-EX
045900     END-READ.
046000     MOVE JOBTCF-TASK-ID             TO
046100          WK-TCF-TASK-ID(WK-N-TCF-IX).
046200     MOVE JOBTCF-TASK-NAME           TO
046300          WK-TCF-TASK-NAME(WK-N-TCF-IX).
046400     MOVE JOBTCF-TASK-TYPE           TO
046500          WK-TCF-TASK-TYPE(WK-N-TCF-IX).
046600     MOVE JOBTCF-MANDATORY-FLAG      TO
046700          WK-TCF-MANDATORY-FLAG(WK-N-TCF-IX).
046800     MOVE JOBTCF-FORCE-EXEC-FLAG     TO
046900          WK-TCF-FORCE-EXEC-FLAG(WK-N-TCF-IX).
047000     MOVE JOBTCF-FAIL-STOPS-WF-FLAG  TO
047100          WK-TCF-FAIL-STOPS-WF-FLAG(WK-N-TCF-IX).
047200     MOVE JOBTCF-PRECOND-COUNT       TO
047300          WK-TCF-PRECOND-COUNT(WK-N-TCF-IX).
047400     MOVE JOBTCF-PRECOND-LIST        TO
047500          WK-TCF-PRECOND-LIST(WK-N-TCF-IX).
047600 A119-LOAD-ONE-TASK-CONFIG-EX.
047700     EXIT.
047800*-----------------------------------------------------------------
047900*   ONE JOBTDP ROW PER "MUST FINISH BEFORE" EDGE.  TASK-ID AND
048000*   DEPENDS-ON ARE BOTH EXTERNAL TASK IDS - RESOLVED TO TABLE
048100*   SUBSCRIPTS LATER BY JOBXDAG, NOT HERE.
048200 A120-LOAD-ONE-DEPENDENCY.
048300*-----------------------------------------------------------------
048400     READ JOBTDP
048500        AT END
048600           GO TO A129-LOAD-ONE-DEPENDENCY-EX
048700     END-READ.
048800     MOVE JOBTDP-TASK-ID             TO
048900          WK-DEP-TASK-ID(WK-N-DEP-IX).
049000     MOVE JOBTDP-DEPENDS-ON          TO
049100          WK-DEP-DEPENDS-ON(WK-N-DEP-IX).
049200 A129-LOAD-ONE-DEPENDENCY-EX.
049300     EXIT.
049400*-----------------------------------------------------------------
049500*   THE OPERATOR-STOP CHECK - SEE JOBSTD FOR THE INTERRUPTED
049600*   STATUS CODE THIS FEEDS. (JBS114)
049700*-----------------------------------------------------------------
049800 A400-CHECK-OPERATOR-STOP.
049900*-----------------------------------------------------------------
050000*        UPSI SWITCH 0 IS TOGGLED FROM THE OPERATOR CONSOLE, NOT
050100*        FROM ANY DATA CARD - THE ONLY WAY TO HALT A RUN
050200*        MID-WORKFLOW SHORT OF CANCELLING THE JOB STEP OUTRIGHT.
050300     IF U0-ON
050400        MOVE "Y"                     TO    WK-C-RUN-STOPPED-SW
050500        DISPLAY "JOBXRUN - OPERATOR STOP REQUEST - RUN HALTED"
050600     END-IF.
050700 A499-CHECK-OPERATOR-STOP-EX.
050800     EXIT.
050900*-----------------------------------------------------------------
051000*   THE STATUS-DEF CODE TABLE IS BUILT HERE, NOT CARRIED AS
051100*   VALUE CLAUSES ON JOBSTD, SO ONE COPYBOOK CAN SERVE BOTH A
051200*   CALLED ROUTINE (WHICH ONLY EVER TESTS THE 88-LEVELS) AND
051300*   THIS DRIVER (WHICH ALSO NEEDS THE DISPLAY NAME FOR JOBRPT).
051400*-----------------------------------------------------------------
051500 B000-LOAD-STATUS-TABLE.
051600*-----------------------------------------------------------------
051700*        SIX STATUS CODES, LOADED ONCE PER RUN - THE SAME SIX
051800*        88-LEVELS THE JOBSTD COPYBOOK DEFINES, PLUS THE PRINT
051900*        NAME THIS DRIVER NEEDS FOR THE JOBRPT REPORT THAT JOBSTD
052000*        ITSELF DOES NOT CARRY.
052100     MOVE 1                          TO    WS-STATUS-ID(1).
052200     MOVE "STARTING"                 TO    WS-STATUS-DISPNAME(1).
052300     MOVE 2                          TO    WS-STATUS-ID(2).
052400     MOVE "RUNNING"                  TO    WS-STATUS-DISPNAME(2).
052500     MOVE 3                          TO    WS-STATUS-ID(3).
052600     MOVE "SUCCESS"                  TO    WS-STATUS-DISPNAME(3).
052700     MOVE 4                          TO    WS-STATUS-ID(4).
052800     MOVE "FAILURE"                  TO    WS-STATUS-DISPNAME(4).
052900     MOVE 5                          TO    WS-STATUS-ID(5).
053000     MOVE "SKIPPED"                  TO    WS-STATUS-DISPNAME(5).
053100     MOVE 6                          TO    WS-STATUS-ID(6).
053200     MOVE "INTERRUPTED"              TO    WS-STATUS-DISPNAME(6).
053300 B099-LOAD-STATUS-TABLE-EX.
053400     EXIT.
053500*-----------------------------------------------------------------
053600*   OPEN THE WORKFLOW ROW - HELD ENTIRELY IN THE JOBWFH FD AREA
053700*   UNTIL E000 WRITES IT ONCE AT THE VERY END, SINCE JOBWFH IS A
053800*   SEQUENTIAL FILE AND CANNOT BE REWRITTEN MID-RUN. (JBS104)
053900*-----------------------------------------------------------------
054000 B100-CREATE-WORKFLOW-REC.
054100*-----------------------------------------------------------------
054200*        RUN-ID AND WORKFLOW-ID ARE MANUFACTURED HERE, ONCE, AND
054300*        HELD IN WORKING STORAGE UNTIL E000 WRITES THE ROW - SEE
054400*        Y200 FOR WHY NO KEYED "NEXT NUMBER" FILE IS NEEDED.
054500     PERFORM Y100-STAMP-TIMESTAMP
054600        THRU Y199-STAMP-TIMESTAMP-EX.
054700     PERFORM Y200-GENERATE-RUN-ID
054800        THRU Y299-GENERATE-RUN-ID-EX.
054900*
055000*        STATUS-ID 1 IS "STARTING" - D000 IS WHAT MOVES IT ON TO
055100*        ITS FINAL VALUE AT THE END OF THE RUN.  DESCRIPTION
055200*        CARRIES THE REGION UNTIL B300 OVERWRITES IT ON A CYCLE
055300*        ABORT.
055400     INITIALIZE                      JOBWFH-REC.
055500     MOVE WK-N-WORKFLOW-ID           TO    JOBWFH-WORKFLOW-ID.
055600     MOVE WK-C-EXT-WORKFLOW-ID       TO    JOBWFH-EXT-WORKFLOW-ID.
055700     MOVE JOBCHD-WORKFLOW-NAME       TO    JOBWFH-WORKFLOW-NAME.
055800     MOVE 1                          TO    JOBWFH-STATUS-ID.
055900     MOVE JOBCHD-REGION              TO    JOBWFH-DESCRIPTION.
056000     MOVE WK-C-CURRENT-TIMESTAMP     TO    JOBWFH-CREATED-AT
056100                                            JOBWFH-UPDATED-AT
056200                                            JOBWFH-START-TIME.
056300     MOVE "SYSTEM"                   TO    JOBWFH-UPDATED-BY.
056400 B199-CREATE-WORKFLOW-REC-EX.
056500     EXIT.
056600*-----------------------------------------------------------------
056700*   LOAD THE VJDAG COMMAREA FROM WORKING STORAGE AND CALL THE
056800*   RUN-ORDER ROUTINE. (JBS042/JBS104)
056900*-----------------------------------------------------------------
057000 B200-COMPUTE-EXECUTION-ORDER.
057100*-----------------------------------------------------------------
057200*        BOTH TABLES GO OVER TO JOBXDAG BY SUBSCRIPT POSITION,
057300*        NOT BY VALUE - THE DAG ROUTINE RESOLVES TASK-ID AND
057400*        DEPENDS-ON BACK TO SUBSCRIPTS ITSELF (JBS042).
057500     MOVE WK-TASK-CFG-COUNT          TO
057600          LK-TASK-COUNT OF WK-C-VJDAG-RECORD.
057700     PERFORM B210-COPY-ONE-TASK-ID
057800        THRU B219-COPY-ONE-TASK-ID-EX
057900        VARYING WK-N-TCF-IX FROM 1 BY 1
058000        UNTIL WK-N-TCF-IX > WK-TASK-CFG-COUNT.
058100*
058200     MOVE WK-DEP-COUNT               TO
058300          LK-DEP-COUNT OF WK-C-VJDAG-RECORD.
058400     PERFORM B220-COPY-ONE-DEPENDENCY
058500        THRU B229-COPY-ONE-DEPENDENCY-EX
058600        VARYING WK-N-DEP-IX FROM 1 BY 1
058700        UNTIL WK-N-DEP-IX > WK-DEP-COUNT.
058800*
058900*        A CALL THAT CANNOT LOAD IS TREATED AS A CYCLE, NOT AS A
059000*        CLEAN RUN - B300 BELOW ABORTS BEFORE ANY TASK RUNS
059100*        EITHER WAY, WHICH IS THE SAFE SIDE TO FAIL ON.
059200     CALL "JOBXDAG" USING WK-C-VJDAG-RECORD
059300        ON EXCEPTION
059400           DISPLAY "JOBXRUN - CALL FAILED - JOBXDAG"
059500           MOVE "Y"                  TO
059600                LK-CYCLE-FLAG OF WK-C-VJDAG-RECORD
059700     END-CALL.
059800 B299-COMPUTE-EXECUTION-ORDER-EX.
059900     EXIT.
060000*-----------------------------------------------------------------
060100*   FEEDS THE TASK-ID TABLE OF THE JOBXDAG COMMAREA STRAIGHT
060200*   FROM THE JOBTCF LOAD TABLE - SAME SUBSCRIPT, SAME ORDER.
060300 B210-COPY-ONE-TASK-ID.
060400*-----------------------------------------------------------------
060500     MOVE WK-TCF-TASK-ID(WK-N-TCF-IX) TO
060600          LK-TASK-ID-TBL(WK-N-TCF-IX) OF WK-C-VJDAG-RECORD.
060700 B219-COPY-ONE-TASK-ID-EX.
060800     EXIT.
060900*-----------------------------------------------------------------
061000*   SAME IDEA FOR THE DEPENDENCY TABLE - TASK-ID AND ITS
061100*   DEPENDS-ON REFERENCE COPY ACROSS AS A PAIR PER SUBSCRIPT.
061200 B220-COPY-ONE-DEPENDENCY.
061300*-----------------------------------------------------------------
061400     MOVE WK-DEP-DEPENDS-ON(WK-N-DEP-IX) TO
061500          LK-DEP-DEPENDS-ON-TBL(WK-N-DEP-IX) OF WK-C-VJDAG-RECORD.
061600     MOVE WK-DEP-TASK-ID(WK-N-DEP-IX) TO
061700          LK-DEP-TASK-ID-TBL(WK-N-DEP-IX) OF WK-C-VJDAG-RECORD.
061800 B229-COPY-ONE-DEPENDENCY-EX.
061900     EXIT.
062000*-----------------------------------------------------------------
062100*   A CYCLE MEANS ABORT BEFORE ANY TASK RUNS - BUSINESS RULE 1.
062200*-----------------------------------------------------------------
062300 B300-ABORT-ON-CYCLE.
062400*-----------------------------------------------------------------
062500*        SETTING WK-C-WORKFLOW-ABORTED-SW HERE, BEFORE C000 EVER
062600*        RUNS, IS WHAT KEEPS THE TASK LOOP FROM EXECUTING A
062700*        SINGLE TASK OUT OF A CYCLIC WORKFLOW.
062800     DISPLAY "JOBXRUN - WORKFLOW CONTAINS CYCLES - RUN ABORTED".
062900     MOVE "Y"                        TO    WK-C-WORKFLOW-ABORTED-SW.
063000     MOVE "WORKFLOW CONTAINS CYCLES - RUN ABORTED BEFORE ANY"
063100                                     TO     JOBWFH-DESCRIPTION.
063200 B399-ABORT-ON-CYCLE-EX.
063300     EXIT.
063400*-----------------------------------------------------------------
063500*   DRIVE EVERY TASK IN EXECUTION ORDER UNTIL THE LIST IS
063600*   EXHAUSTED, THE OPERATOR STOPS THE RUN, OR A MUST-RUN TASK
063700*   FAILS. (JBS104/JBS114)
063800*-----------------------------------------------------------------
063900 C000-EXECUTE-TASK-LOOP.
064000*-----------------------------------------------------------------
064100*        BOTH SWITCHES START CLEAN EVERY TIME THIS PARAGRAPH IS
064200*        ENTERED - B300 MAY HAVE ALREADY SET THE ABORTED SWITCH
064300*        ON A CYCLE, BUT THIS PARAGRAPH IS NEVER PERFORMED IN
064400*        THAT CASE (SEE MAIN-MODULE), SO THE RESET IS SAFE.
064500     MOVE "N"                        TO    WK-C-RUN-STOPPED-SW.
064600     MOVE "N"                        TO    WK-C-WORKFLOW-ABORTED-SW.
064700     PERFORM C100-PROCESS-ONE-TASK
064800        THRU C199-PROCESS-ONE-TASK-EX
064900        VARYING WK-N-ORDER-IX FROM 1 BY 1
065000        UNTIL WK-N-ORDER-IX > LK-ORDER-COUNT OF WK-C-VJDAG-RECORD
065100           OR WK-C-RUN-STOPPED
065200           OR WK-C-WORKFLOW-ABORTED.
065300 C999-EXECUTE-TASK-LOOP-EX.
065400     EXIT.
065500*-----------------------------------------------------------------
065600*   ONE PASS OF THE TASK LOOP - ONE ENTRY IN THE RUN-ORDER TABLE
065700*   BUILT BY JOBXDAG.  CHECKS THE OPERATOR STOP SWITCH FIRST SO
065800*   A HELD JOB DOES NOT LAUNCH ANOTHER TASK, THEN GATES THE TASK
065900*   THROUGH JOBXDISP'S PRECONDITION CHECK, THEN EITHER RUNS IT,
066000*   SKIPS IT, OR MARKS THE WORKFLOW FAILED, DEPENDING ON WHAT
066100*   COMES BACK.  (JBS114)
066200 C100-PROCESS-ONE-TASK.
066300*-----------------------------------------------------------------
066400*        STOP-THE-WORLD CHECK COMES FIRST - AN OPERATOR STOP
066500*        MID-RUN MUST NOT LET ANOTHER TASK START.
066600     PERFORM A400-CHECK-OPERATOR-STOP
066700        THRU A499-CHECK-OPERATOR-STOP-EX.
066800     IF WK-C-RUN-STOPPED
066900        GO TO C199-PROCESS-ONE-TASK-EX
067000     END-IF.
067100*
067200*        THE RUN-ORDER TABLE HOLDS JOBTCF SUBSCRIPTS, NOT TASK
067300*        IDS DIRECTLY - RESOLVE BACK TO THE CONFIG ENTRY BEFORE
067400*        DOING ANYTHING ELSE WITH THIS TASK.
067500     MOVE LK-ORDER-TBL(WK-N-ORDER-IX) OF WK-C-VJDAG-RECORD
067600                                     TO    WK-N-CFG-IX.
067700     IF WK-N-CFG-IX = ZERO OR WK-N-CFG-IX > WK-TASK-CFG-COUNT
067800        DISPLAY "JOBXRUN - CONFIG LOOKUP FAILED FOR ORDER ENTRY "
067900           WK-N-ORDER-IX
068000        GO TO C199-PROCESS-ONE-TASK-EX
068100     END-IF.
068200*
068300     PERFORM C110-BUILD-DISP-COMMAREA
068400        THRU C119-BUILD-DISP-COMMAREA-EX.
068500*
068600*        JOBXDISP DECIDES WHETHER THIS TASK'S PRECONDITIONS ARE
068700*        SATISFIED - THAT LOGIC LIVES THERE, NOT HERE, SO EVERY
068800*        CALLER OF JOBXDISP SEES THE SAME GATE. (JBS114)
068900     CALL "JOBXDISP" USING WK-C-VJDISP-RECORD
069000        ON EXCEPTION
069100*                A CALL THAT CANNOT LOAD IS TREATED AS "DO NOT
069200*                RUN, DO NOT SKIP" - THE TASK FALLS THROUGH TO
069300*                BE RECORDED AS A FAILURE BELOW.
069400           DISPLAY "JOBXRUN - CALL FAILED - JOBXDISP"
069500           MOVE "N"                  TO
069600                LK-DISP-SKIP-FLAG OF WK-C-VJDISP-RECORD
069700           MOVE "N"                  TO
069800                LK-DISP-RESULT-FLAG OF WK-C-VJDISP-RECORD
069900     END-CALL.
070000*
070100*        SKIPPED TASKS NEVER REACH C120 - NO JOBTSK ROW IS
070200*        WRITTEN FOR THEM, SO THEY NEVER APPEAR IN THE DONE-TASK
070300*        TABLE EITHER. (BUSINESS RULE 5)
070400     IF LK-DISP-SKIP-TASK OF WK-C-VJDISP-RECORD
070500        GO TO C199-PROCESS-ONE-TASK-EX
070600     END-IF.
070700*
070800     PERFORM C120-RECORD-TASK-RESULT
070900        THRU C129-RECORD-TASK-RESULT-EX.
071000*
071100*        FAIL-STOPS-WORKFLOW ONLY MATTERS ON A FAILURE - A
071200*        SUCCESSFUL TASK NEVER TRIPS THIS SWITCH REGARDLESS OF
071300*        HOW THE FLAG IS SET.
071400     IF LK-DISP-FAILURE OF WK-C-VJDISP-RECORD
071500           AND WK-TCF-FAIL-STOPS-WF-FLAG(WK-N-CFG-IX) = "Y"
071600        MOVE "Y"                     TO    WK-C-WORKFLOW-ABORTED-SW
071700     END-IF.
071800 C199-PROCESS-ONE-TASK-EX.
071900     EXIT.
072000*-----------------------------------------------------------------
072100*   BUILD ONE TASK'S CALL AREA FOR JOBXDISP FROM THE CONFIG
072200*   TABLE ENTRY AND THE DONE-TASK TABLE BUILT SO FAR THIS RUN.
072300*-----------------------------------------------------------------
072400 C110-BUILD-DISP-COMMAREA.
072500*-----------------------------------------------------------------
072600*        THE TASK'S OWN PRECONDITION LIST TRAVELS ACROSS WHOLE -
072700*        JOBXDISP DOES THE KEYWORD PARSING, THIS PROGRAM JUST
072800*        HANDS OVER THE RAW CARDS UNTOUCHED.
072900     MOVE WK-TCF-TASK-TYPE(WK-N-CFG-IX)      TO
073000          LK-DISP-TASK-TYPE OF WK-C-VJDISP-RECORD.
073100     MOVE WK-TCF-FORCE-EXEC-FLAG(WK-N-CFG-IX) TO
073200          LK-DISP-FORCE-EXEC-FLAG OF WK-C-VJDISP-RECORD.
073300     MOVE WK-TCF-PRECOND-COUNT(WK-N-CFG-IX)  TO
073400          LK-DISP-PRECOND-COUNT OF WK-C-VJDISP-RECORD.
073500     MOVE WK-TCF-PRECOND-LIST(WK-N-CFG-IX)   TO
073600          LK-DISP-PRECOND-LIST OF WK-C-VJDISP-RECORD.
073700*
073800*        THE FULL DONE-TASK TABLE BUILT SO FAR THIS RUN ALSO
073900*        GOES ACROSS WHOLE - A COMPLETED:/SUCCESS: CARD CAN NAME
074000*        ANY EARLIER TASK, NOT JUST THE ONE THAT RAN LAST.
074100     MOVE WK-DONE-COUNT                      TO
074200          LK-DISP-DONE-COUNT OF WK-C-VJDISP-RECORD.
074300     PERFORM C111-COPY-ONE-DONE-ENTRY
074400        THRU C111-COPY-ONE-DONE-ENTRY-EX
074500        VARYING WK-N-DONE-IX FROM 1 BY 1
074600        UNTIL WK-N-DONE-IX > WK-DONE-COUNT.
074700 C119-BUILD-DISP-COMMAREA-EX.
074800     EXIT.
074900*-----------------------------------------------------------------
075000*   COPIES ONE ROW OF THE RUNNING DONE-TASK LIST INTO THE
075100*   JOBXDISP COMMAREA SO THE PRECONDITION EVALUATOR CAN SEE
075200*   EVERY TASK THAT HAS FINISHED SO FAR THIS RUN, NOT JUST THE
075300*   ONE JUST COMPLETED.
075400 C111-COPY-ONE-DONE-ENTRY.
075500*-----------------------------------------------------------------
075600     MOVE WK-DONE-EXT-TASK-ID(WK-N-DONE-IX)  TO
075700          LK-DISP-DONE-EXT-ID-TBL(WK-N-DONE-IX)
075800                                     OF WK-C-VJDISP-RECORD.
075900     MOVE WK-DONE-STATUS-ID(WK-N-DONE-IX)    TO
076000          LK-DISP-DONE-STATUS-TBL(WK-N-DONE-IX)
076100                                     OF WK-C-VJDISP-RECORD.
076200 C111-COPY-ONE-DONE-ENTRY-EX.
076300     EXIT.
076400*-----------------------------------------------------------------
076500*   THE TASK RAN (GATE PASSED OR FORCE-EXEC).  WRITE ITS JOBTSK
076600*   ROW AND ADD IT TO THE DONE-TASK TABLE FOR THE NEXT TASK'S
076700*   GATE CHECK AND FOR D100'S MANDATORY-TASK SCAN.
076800*-----------------------------------------------------------------
076900 C120-RECORD-TASK-RESULT.
077000*-----------------------------------------------------------------
077100*        SURROGATE JOBTSK-TASK-ID - ONE-UP COUNTER, NOT KEYED OFF
077200*        ANY EXTERNAL VALUE.  START/END TIME BOTH GET THE SAME
077300*        STAMP SINCE THIS DRIVER DOES NOT TIME THE SUBORDINATE
077400*        TASK ITSELF, ONLY RECORDS THAT IT RAN.
077500     ADD 1                           TO    WK-N-EXECUTED-COUNT.
077600     ADD 1                           TO    WK-N-NEXT-TASK-ID.
077700     PERFORM Y100-STAMP-TIMESTAMP
077800        THRU Y199-STAMP-TIMESTAMP-EX.
077900*
078000     INITIALIZE                      JOBTSK-REC.
078100     MOVE WK-N-NEXT-TASK-ID          TO    JOBTSK-TASK-ID.
078200     MOVE WK-N-WORKFLOW-ID           TO    JOBTSK-WORKFLOW-ID.
078300     MOVE WK-TCF-TASK-ID(WK-N-CFG-IX) TO   JOBTSK-EXT-TASK-ID.
078400     MOVE ZERO                       TO    JOBTSK-TASK-DEF-ID.
078500*                TASK-DEF-ID IS AN OPAQUE CATALOG REFERENCE THE
078600*                CONFIG DECK DOES NOT CARRY IN THIS JOB STREAM -
078700*                CARRIED AS ZERO, NEVER INTERPRETED HERE.
078800*
078900*                STATUS-ID 3/4 ARE THE JOBSTD "SUCCESSFUL" AND
079000*                "FAILED" CODES - SEE WK-C-STATUS-TABLE FOR THE
079100*                FULL LIST.  A TASK EITHER SUCCEEDS OR FAILS AT
079200*                THIS POINT - "SKIPPED" NEVER REACHES C120 AT ALL.
079300     IF LK-DISP-SUCCESS OF WK-C-VJDISP-RECORD
079400        MOVE 3                       TO    JOBTSK-STATUS-ID
079500     ELSE
079600        MOVE 4                       TO    JOBTSK-STATUS-ID
079700     END-IF.
079800     MOVE WK-C-CURRENT-TIMESTAMP     TO    JOBTSK-START-TIME
079900                                            JOBTSK-END-TIME
080000                                            JOBTSK-CREATED-AT
080100                                            JOBTSK-UPDATED-AT.
080200     MOVE "SYSTEM"                   TO    JOBTSK-UPDATED-BY.
080300*
080400     WRITE JOBTSK-REC.
080500     IF NOT WK-C-SUCCESSFUL
080600        DISPLAY "JOBXRUN - WRITE FILE-ERROR - JOBTSK"
080700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
080800     END-IF.
080900*
081000*        MIRROR THE ROW JUST WRITTEN INTO THE IN-MEMORY DONE-TASK
081100*        TABLE SO THE NEXT TASK'S PRECONDITION GATE AND D100'S
081200*        MANDATORY-TASK SCAN BOTH SEE IT WITHOUT RE-READING JOBTSK.
081300     ADD 1                           TO    WK-DONE-COUNT.
081400     MOVE WK-TCF-TASK-ID(WK-N-CFG-IX) TO
081500          WK-DONE-EXT-TASK-ID(WK-DONE-COUNT).
081600     MOVE JOBTSK-STATUS-ID           TO
081700          WK-DONE-STATUS-ID(WK-DONE-COUNT).
081800     MOVE WK-TCF-MANDATORY-FLAG(WK-N-CFG-IX) TO
081900          WK-DONE-MANDATORY-FLAG(WK-DONE-COUNT).
082000 C129-RECORD-TASK-RESULT-EX.
082100     EXIT.
082200*-----------------------------------------------------------------
082300*   DECIDE THE WORKFLOW'S FINAL STATUS.  A CYCLE-ABORT OR AN
082400*   OPERATOR STOP EACH GET THEIR OWN FIXED OUTCOME - ONLY A RUN
082500*   THAT REACHED THE END OF THE TASK LIST NORMALLY GETS THE
082600*   MANDATORY-TASK SCAN (BUSINESS RULE 7). (JBS114)
082700*-----------------------------------------------------------------
082800 D000-DECIDE-FINAL-STATUS.
082900*-----------------------------------------------------------------
083000     PERFORM Y100-STAMP-TIMESTAMP
083100        THRU Y199-STAMP-TIMESTAMP-EX.
083200     MOVE WK-C-CURRENT-TIMESTAMP     TO    JOBWFH-END-TIME
083300                                            JOBWFH-UPDATED-AT.
083400*
083500*        THE THREE WAYS A WORKFLOW ENDS - A MUST-RUN TASK FAILED
083600*        (WK-C-WORKFLOW-ABORTED-SW, SET BY C100 AS THE LOOP RAN),
083700*        AN OPERATOR HELD THE JOB, OR THE TASK LIST WAS EXHAUSTED
083800*        NORMALLY.  ONLY THE NORMAL-EXHAUSTION LEG GOES ON TO
083900*        CHECK MANDATORY TASKS - AN ABORTED OR STOPPED RUN IS
084000*        ALREADY DECIDED. (BUSINESS RULE 7)
084100     EVALUATE TRUE
084200        WHEN WK-C-WORKFLOW-ABORTED
084300           MOVE 4                    TO    JOBWFH-STATUS-ID
084400        WHEN WK-C-RUN-STOPPED
084500           MOVE 6                    TO    JOBWFH-STATUS-ID
084600        WHEN OTHER
084700           PERFORM D100-CHECK-MANDATORY-TASKS
084800              THRU D109-CHECK-MANDATORY-TASKS-EX
084900           IF WK-C-ALL-MANDATORY-OK
085000              MOVE 3                 TO    JOBWFH-STATUS-ID
085100           ELSE
085200              MOVE 4                 TO    JOBWFH-STATUS-ID
085300           END-IF
085400     END-EVALUATE.
085500 D099-DECIDE-FINAL-STATUS-EX.
085600     EXIT.
085700*-----------------------------------------------------------------
085800*   WALKS THE JOBTCF TABLE LOOKING FOR ANY TASK FLAGGED
085900*   MANDATORY THAT DID NOT END UP WITH A "SUCCESSFUL" DONE
086000*   STATUS - SKIPPED, FAILED OR NEVER RUN ALL COUNT AGAINST IT.
086100*   IF EVEN ONE MANDATORY TASK IS NOT CLEAN, THE WHOLE WORKFLOW
086200*   IS FAILED REGARDLESS OF WHAT THE INDIVIDUAL TASK OUTCOMES
086300*   OTHERWISE ALLOWED.  (JBS108)
086400 D100-CHECK-MANDATORY-TASKS.
086500*-----------------------------------------------------------------
086600     MOVE "Y"                        TO    WK-C-ALL-MANDATORY-OK-SW.
086700     PERFORM D110-CHECK-ONE-MANDATORY-TASK
086800        THRU D119-CHECK-ONE-MANDATORY-TASK-EX
086900        VARYING WK-N-TCF-IX FROM 1 BY 1
087000        UNTIL WK-N-TCF-IX > WK-TASK-CFG-COUNT.
087100 D109-CHECK-MANDATORY-TASKS-EX.
087200     EXIT.
087300*-----------------------------------------------------------------
087400*   ONE SUBSCRIPT OF THE JOBTCF TABLE.  NON-MANDATORY TASKS FALL
087500*   THROUGH WITH NO CHECK AT ALL - THIS PARAGRAPH ONLY HAS
087600*   ANYTHING TO SAY ABOUT TASKS THE CONFIG MARKED MANDATORY.
087700 D110-CHECK-ONE-MANDATORY-TASK.
087800*-----------------------------------------------------------------
087900*        STATUS-ID 3 IS "SUCCESSFUL" - ANYTHING ELSE (FAILED,
088000*        NEVER FOUND AT ALL) FAILS THE MANDATORY-TASK CHECK FOR
088100*        THE WHOLE WORKFLOW, NOT JUST FOR THIS ONE TASK.
088200     IF WK-TCF-MANDATORY-FLAG(WK-N-TCF-IX) = "Y"
088300        MOVE "N"                     TO    WK-C-DONE-FOUND-SW
088400        MOVE ZERO                    TO    WK-N-FOUND-STATUS
088500        PERFORM D120-FIND-DONE-STATUS
088600           THRU D129-FIND-DONE-STATUS-EX
088700           VARYING WK-N-DONE-IX FROM 1 BY 1
088800           UNTIL WK-N-DONE-IX > WK-DONE-COUNT
088900              OR WK-C-DONE-FOUND
089000        IF WK-C-DONE-NOT-FOUND OR WK-N-FOUND-STATUS NOT = 3
089100           MOVE "N"                  TO    WK-C-ALL-MANDATORY-OK-SW
089200        END-IF
089300     END-IF.
089400 D119-CHECK-ONE-MANDATORY-TASK-EX.
089500     EXIT.
089600*-----------------------------------------------------------------
089700*   LINEAR SEARCH OF THE DONE-TASK LIST FOR THE EXTERNAL TASK ID
089800*   OF THE MANDATORY TASK D110 IS CURRENTLY LOOKING AT.  IF THE
089900*   TASK NEVER SHOWS UP HERE AT ALL, WK-C-DONE-FOUND-SW STAYS
090000*   "N" AND D110 TREATS THAT AS A FAILED MANDATORY TASK.
090100 D120-FIND-DONE-STATUS.
090200*-----------------------------------------------------------------
090300     IF WK-DONE-EXT-TASK-ID(WK-N-DONE-IX) =
090400        WK-TCF-TASK-ID(WK-N-TCF-IX)
090500        MOVE "Y"                     TO    WK-C-DONE-FOUND-SW
090600        MOVE WK-DONE-STATUS-ID(WK-N-DONE-IX)
090700                                     TO    WK-N-FOUND-STATUS
090800     END-IF.
090900 D129-FIND-DONE-STATUS-EX.
091000     EXIT.
091100*-----------------------------------------------------------------
091200*   THE ONE JOBWFH RECORD FOR THIS RUN GOES OUT HERE, ONCE, AFTER
091300*   D000 HAS DECIDED THE FINAL STATUS.  A WRITE FAILURE ON THIS
091400*   FILE IS TREATED AS FATAL - WITHOUT THIS RECORD DOWNSTREAM
091500*   REPORTING HAS NO RUN HISTORY TO POINT AT.
091600 E000-WRITE-WORKFLOW-REC.
091700*-----------------------------------------------------------------
091800     WRITE JOBWFH-REC.
091900     IF NOT WK-C-SUCCESSFUL
092000        DISPLAY "JOBXRUN - WRITE FILE-ERROR - JOBWFH"
092100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
092200     END-IF.
092300 E099-WRITE-WORKFLOW-REC-EX.
092400     EXIT.
092500*-----------------------------------------------------------------
092600*   ONE HEADER LINE, THEN ONE DETAIL LINE PER TASK IN EXECUTION
092700*   ORDER - A TASK WITH NO DONE-TABLE ENTRY NEVER RAN AND PRINTS
092800*   AS "SKIPPED".
092900*-----------------------------------------------------------------
093000 F000-PRINT-RUN-REPORT.
093100*-----------------------------------------------------------------
093200*        ONE PASS OVER JOBXDAG'S RUN-ORDER TABLE PRINTS EVERY
093300*        TASK THE WORKFLOW KNEW ABOUT, WHETHER IT RAN, WAS
093400*        SKIPPED, OR NEVER GOT THAT FAR BECAUSE THE RUN STOPPED
093500*        OR ABORTED EARLY.
093600     PERFORM F100-PRINT-HEADER-LINE
093700        THRU F199-PRINT-HEADER-LINE-EX.
093800     PERFORM F200-PRINT-ONE-DETAIL-LINE
093900        THRU F299-PRINT-ONE-DETAIL-LINE-EX
094000        VARYING WK-N-ORDER-IX FROM 1 BY 1
094100        UNTIL WK-N-ORDER-IX > LK-ORDER-COUNT OF WK-C-VJDAG-RECORD.
094200 F999-PRINT-RUN-REPORT-EX.
094300     EXIT.
094400*-----------------------------------------------------------------
094500*   ONE-TIME REPORT HEADING - WORKFLOW ID, NAME, REGION AND THE
094600*   FINAL STATUS JUST DECIDED BY D000.  PRINTED BEFORE THE FIRST
094700*   DETAIL LINE, NEVER REPEATED WITHIN A RUN.
094800 F100-PRINT-HEADER-LINE.
094900*-----------------------------------------------------------------
095000     MOVE SPACES                     TO    JOBRPT-LINE.
095100     MOVE JOBCHD-WORKFLOW-CONFIG-ID  TO    JOBRPT-H-CONFIG-ID.
095200     MOVE JOBCHD-WORKFLOW-NAME       TO    JOBRPT-H-WORKFLOW-NAME.
095300     MOVE JOBCHD-REGION              TO    JOBRPT-H-REGION.
095400     MOVE WS-STATUS-DISPNAME(JOBWFH-STATUS-ID)
095500                                     TO    JOBRPT-H-FINAL-STATUS.
095600     MOVE WK-TASK-CFG-COUNT          TO    JOBRPT-H-TASK-COUNT.
095700     MOVE WK-N-EXECUTED-COUNT        TO    JOBRPT-H-TASKS-EXECUTED.
095800     COMPUTE WK-N-SKIPPED-COUNT =
095900        WK-TASK-CFG-COUNT - WK-N-EXECUTED-COUNT.
096000     MOVE WK-N-SKIPPED-COUNT         TO    JOBRPT-H-TASKS-SKIPPED.
096100     WRITE JOBRPT-LINE.
096200 F199-PRINT-HEADER-LINE-EX.
096300     EXIT.
096400*-----------------------------------------------------------------
096500*   ONE DETAIL LINE PER ENTRY IN JOBXDAG'S RUN-ORDER TABLE, IN
096600*   RUN ORDER - NOT JOBTCF LOAD ORDER.  THE ORDER-TABLE ENTRY IS
096700*   RESOLVED BACK TO ITS JOBTCF SUBSCRIPT SO THE TASK'S NAME AND
096800*   TYPE CAN BE PRINTED ALONGSIDE ITS OUTCOME.  AN ORDER-TABLE
096900*   ENTRY THAT DOES NOT RESOLVE IS SKIPPED RATHER THAN ABENDING
097000*   THE REPORT STEP.
097100 F200-PRINT-ONE-DETAIL-LINE.
097200*-----------------------------------------------------------------
097300     MOVE SPACES                     TO    JOBRPT-LINE.
097400     MOVE LK-ORDER-TBL(WK-N-ORDER-IX) OF WK-C-VJDAG-RECORD
097500                                     TO    WK-N-CFG-IX.
097600     IF WK-N-CFG-IX = ZERO OR WK-N-CFG-IX > WK-TASK-CFG-COUNT
097700        GO TO F299-PRINT-ONE-DETAIL-LINE-EX
097800     END-IF.
097900*
098000*        TASK ID AND THE MANDATORY FLAG COME STRAIGHT FROM THE
098100*        CONFIG TABLE - THEY DO NOT DEPEND ON WHETHER THE TASK
098200*        EVER ACTUALLY RAN.
098300     MOVE WK-TCF-TASK-ID(WK-N-CFG-IX) TO   JOBRPT-D-EXT-TASK-ID.
098400     MOVE WK-TCF-MANDATORY-FLAG(WK-N-CFG-IX) TO
098500          JOBRPT-D-MANDATORY-FLAG.
098600*
098700*        LOOK THE TASK UP IN THE DONE-TASK TABLE BUILT DURING THE
098800*        RUN - A HIT MEANS IT WAS ATTEMPTED AND HAS A REAL STATUS
098900*        TO PRINT; A MISS MEANS IT WAS SKIPPED, SINCE A SKIPPED
099000*        TASK NEVER GETS A DONE-TASK ENTRY.
099100     MOVE "N"                        TO    WK-C-DONE-FOUND-SW.
099200     MOVE ZERO                       TO    WK-N-FOUND-STATUS.
099300     PERFORM D120-FIND-DONE-STATUS
099400        THRU D129-FIND-DONE-STATUS-EX
099500        VARYING WK-N-DONE-IX FROM 1 BY 1
099600        UNTIL WK-N-DONE-IX > WK-DONE-COUNT
099700           OR WK-C-DONE-FOUND.
099800*
099900     IF WK-C-DONE-FOUND
100000        MOVE WS-STATUS-DISPNAME(WK-N-FOUND-STATUS) TO
100100             JOBRPT-D-STATUS-NAME
100200     ELSE
100300        MOVE "SKIPPED"               TO    JOBRPT-D-STATUS-NAME
100400     END-IF.
100500*
100600     WRITE JOBRPT-LINE.
100700 F299-PRINT-ONE-DETAIL-LINE-EX.
100800     EXIT.
100900*-----------------------------------------------------------------
101000*   MANUFACTURE A WORKFLOW-ID AND EXTERNAL-WORKFLOW-ID FROM THE
101100*   SYSTEM CLOCK - THIS JOB STEP PRODUCES EXACTLY ONE WORKFLOW
101200*   ROW PER INVOCATION SO THE CLOCK IS UNIQUE ENOUGH.
101300*-----------------------------------------------------------------
101400 Y200-GENERATE-RUN-ID.
101500*-----------------------------------------------------------------
101600*        SURROGATE WORKFLOW-ID PACKS HH/MI/SS INTO A NUMBER THAT
101700*        IS UNIQUE FOR THIS RUN - GOOD ENOUGH SINCE ONE STEP
101800*        WRITES EXACTLY ONE JOBWFH ROW.  THE "+1" JUST KEEPS THE
101900*        VALUE OFF ZERO.
102000     COMPUTE WK-N-WORKFLOW-ID =
102100        (WK-C-CLK-HH * 1000000) + (WK-C-CLK-MI * 10000) +
102200        (WK-C-CLK-SS * 100) + 1.
102300*
102400*        EXTERNAL-WORKFLOW-ID IS THE HUMAN-READABLE VERSION -
102500*        CONFIG-ID PLUS A FULL DATE/TIME STAMP - USED IN
102600*        OPERATOR MESSAGES AND ON THE JOBRPT HEADER LINE.
102700     STRING "WF-"                    DELIMITED BY SIZE
102800            JOBCHD-WORKFLOW-CONFIG-ID DELIMITED BY SPACE
102900            "-"                      DELIMITED BY SIZE
103000            WK-C-CLK-YYYY            DELIMITED BY SIZE
103100            WK-C-CLK-MM              DELIMITED BY SIZE
103200            WK-C-CLK-DD              DELIMITED BY SIZE
103300            "-"                      DELIMITED BY SIZE
103400            WK-C-CLK-HH              DELIMITED BY SIZE
103500            WK-C-CLK-MI              DELIMITED BY SIZE
103600            WK-C-CLK-SS              DELIMITED BY SIZE
103700            INTO WK-C-EXT-WORKFLOW-ID.
103800 Y299-GENERATE-RUN-ID-EX.
103900     EXIT.
104000*-----------------------------------------------------------------
104100*   BUILD THE ISO-8601 UTC TIMESTAMP - SEE OPS RUNBOOK SECTION 4
104200*   FOR THE UTC ASSUMPTION (BUSINESS RULE 10).
104300*-----------------------------------------------------------------
104400 Y100-STAMP-TIMESTAMP.
104500*-----------------------------------------------------------------
104600*        PERFORMED FRESH FROM B100, C120 AND D000 SO EVERY
104700*        RECORD THIS PROGRAM WRITES CARRIES ITS OWN TRUE CLOCK
104800*        TIME RATHER THAN ONE STAMP FROZEN AT PROGRAM START.
104900     ACCEPT WK-C-CLOCK-DATE-8        FROM  DATE YYYYMMDD.
105000     ACCEPT WK-C-CLOCK-TIME-8        FROM  TIME.
105100     STRING WK-C-CLK-YYYY  "-"  WK-C-CLK-MM   "-"
105200            WK-C-CLK-DD    "T"  WK-C-CLK-HH   ":"
105300            WK-C-CLK-MI    ":"  WK-C-CLK-SS   ".000000+0000"
105400            DELIMITED BY SIZE INTO WK-C-CURRENT-TIMESTAMP.
105500 Y199-STAMP-TIMESTAMP-EX.
105600     EXIT.
105700*-----------------------------------------------------------------
105800*   NORMAL END-OF-JOB CLEANUP - CLOSES EVERY FILE THIS PROGRAM
105900*   OPENED, WHETHER THE RUN ENDED CLEAN, FAILED A MANDATORY TASK,
106000*   OR WAS STOPPED BY THE OPERATOR.  A CLOSE FAILURE IS LOGGED
106100*   BUT DOES NOT ITSELF FAIL THE STEP - THE WORKFLOW OUTCOME WAS
106200*   ALREADY DECIDED AND WRITTEN BEFORE WE GET HERE.
106300 Z000-END-PROGRAM-ROUTINE.
106400*-----------------------------------------------------------------
106500     CLOSE JOBCHD.
106600     IF NOT WK-C-SUCCESSFUL
106700        DISPLAY "JOBXRUN - CLOSE FILE-ERROR - JOBCHD"
106800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
106900     END-IF.
107000     CLOSE JOBTCF.
107100     IF NOT WK-C-SUCCESSFUL
107200        DISPLAY "JOBXRUN - CLOSE FILE-ERROR - JOBTCF"
107300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
107400     END-IF.
107500     CLOSE JOBTDP.
107600     IF NOT WK-C-SUCCESSFUL
107700        DISPLAY "JOBXRUN - CLOSE FILE-ERROR - JOBTDP"
107800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
107900     END-IF.
108000     CLOSE JOBWFH.
108100     IF NOT WK-C-SUCCESSFUL
108200        DISPLAY "JOBXRUN - CLOSE FILE-ERROR - JOBWFH"
108300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
108400     END-IF.
108500     CLOSE JOBTSK.
108600     IF NOT WK-C-SUCCESSFUL
108700        DISPLAY "JOBXRUN - CLOSE FILE-ERROR - JOBTSK"
108800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
108900     END-IF.
109000     CLOSE JOBRPT.
109100     IF NOT WK-C-SUCCESSFUL
109200        DISPLAY "JOBXRUN - CLOSE FILE-ERROR - JOBRPT"
109300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
109400     END-IF.
109500 Z999-END-PROGRAM-ROUTINE-EX.
109600     EXIT.
109700*-----------------------------------------------------------------
109800*   REACHED ONLY WHEN A FILE-STATUS CHECK ELSEWHERE IN THE
109900*   PROGRAM FOUND SOMETHING IT COULD NOT RECOVER FROM.  THE
110000*   OFFENDING DISPLAY MESSAGE HAS ALREADY GONE OUT BY THE TIME
110100*   CONTROL REACHES HERE - THIS PARAGRAPH JUST STOPS THE RUN.
110200 Y900-ABNORMAL-TERMINATION.
110300*-----------------------------------------------------------------
110400     DISPLAY "JOBXRUN - ABNORMAL TERMINATION - SEE MESSAGES ABOVE".
110500     GOBACK.
110600*
110700******************************************************************
110800************** END OF PROGRAM SOURCE -  JOBXRUN *****************
110900******************************************************************
