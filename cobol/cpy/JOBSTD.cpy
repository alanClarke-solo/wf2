000100*****************************************************************
000200* JOBSTD - JOB/TASK STATUS CODE TABLE (STATUS-DEF)
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* JBS100 12/05/2025 ACNPTL BATCH JOB ORCHESTRATION - PHASE 1
000700*                   INITIAL VERSION
000800* JBS114 03/06/2025 ACNRTN TICKET WFOPS-1142 - INTERRUPTED CODE
000900*                   6 ADDED FOR OPERATOR-INITIATED STOP, SEE
001000*                   JOBXRUN A400-CHECK-OPERATOR-STOP
001100*****************************************************************
001200*
001300*        ONE STATUS CODE TABLE SERVES BOTH THE WORKFLOW-REC AND
001400*        TASK-REC STATUS-ID FIELDS - LOADED ONCE AT PROGRAM
001500*        START BY B000-LOAD-STATUS-TABLE, NEVER REWRITTEN.
001600*        DISPLAY-NAME IS WHAT GOES ON THE RUN REPORT (JOBRPT).
001700*
001800     05  WS-STATUS-TABLE.
001900         10  WS-STATUS-ENTRY OCCURS 6 TIMES
002000                              INDEXED BY WS-STATUS-IX.
002100             15  WS-STATUS-ID            PIC 9(02).
002200             15  WS-STATUS-DISPNAME      PIC X(20).
002300*
002400     05  WS-STATUS-ID-CHECK              PIC 9(02).
002500         88  STAT-STARTING                    VALUE 1.
002600         88  STAT-RUNNING                      VALUE 2.
002700         88  STAT-SUCCESS                       VALUE 3.
002800         88  STAT-FAILURE                       VALUE 4.
002900         88  STAT-SKIPPED                       VALUE 5.
003000         88  STAT-INTERRUPTED                   VALUE 6.
003100         88  STAT-COMPLETED-OR-BETTER   VALUES 3 THRU 6.
003200     05  FILLER                          PIC X(04).
