000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* JBS100 12/05/2025 ACNPTL BATCH JOB ORCHESTRATION - PHASE 1
000500*                   INITIAL VERSION - RECORD LEN 361 + 19 FILLER
000600* JBS131 20/07/2025 ACNRTN TICKET WFOPS-1198 - EXPANDED
000700*                   DESCRIPTION FROM 80 TO 120 BYTES SO A JOB
000800*                   NAME AND A ONE-LINE FAILURE REASON BOTH FIT
000900*****************************************************************
001000* RECORD LENGTH HISTORY (SUPERSEDED SIZES KEPT FOR REFERENCE):
001100*     05  JOBWFH-RECORD           PIC X(321).
001200*     05  JOBWFH-RECORD           PIC X(361).
001300*****************************************************************
001400
001500     05  JOBWFH-RECORD               PIC X(380).
001600
001700*****************************************************************
001800* I-O FORMAT: JOBWFHR
001900* FROM FILE JOBWFH  -  ONE ROW PER WORKFLOW (JOB) RUN
002000*****************************************************************
002100
002200     05  JOBWFHR REDEFINES JOBWFH-RECORD.
002300         10  JOBWFH-WORKFLOW-ID          PIC 9(09).
002400*                SURROGATE RUN NUMBER, ASSIGNED BY JOBXRUN
002500*                B100-CREATE-WORKFLOW-REC FROM THE SYSTEM CLOCK
002600
002700         10  JOBWFH-EXT-WORKFLOW-ID      PIC X(36).
002800*                EXTERNAL (UUID-STYLE) RUN ID - CARRIED ON
002900*                OPERATOR CONSOLE MESSAGES AND THE RUN REPORT
003000
003100         10  JOBWFH-WORKFLOW-NAME        PIC X(60).
003200*                RUN NAME - STAMPED FROM THE CONFIG HEADER DECK
003300
003400         10  JOBWFH-STATUS-ID            PIC 9(02).
003500*                1 STARTING  2 RUNNING  3 SUCCESS
003600*                4 FAILURE   5 SKIPPED  6 INTERRUPTED
003700*                SEE JOBSTD FOR THE 88-LEVELS
003800
003900         10  JOBWFH-DESCRIPTION          PIC X(120).
004000*                FREE TEXT - USUALLY THE REGION TAG AND/OR
004100*                THE REASON THE RUN WAS MARKED FAILURE
004200
004300         10  JOBWFH-CREATED-AT           PIC X(26).
004400*                ISO-8601 YYYY-MM-DDTHH:MM:SS.SSSSSS+HHMM (UTC)
004500
004600         10  JOBWFH-UPDATED-AT           PIC X(26).
004700*                LAST TOUCHED - REWRITTEN BY EVERY STATUS CHANGE
004800
004900         10  JOBWFH-START-TIME           PIC X(26).
005000*                BLANK UNTIL A100-CREATE-WORKFLOW-REC RUNS
005100
005200         10  JOBWFH-END-TIME             PIC X(26).
005300*                BLANK UNTIL THE RUN REACHES SUCCESS OR FAILURE
005400
005500         10  JOBWFH-UPDATED-BY           PIC X(30).
005600*                "SYSTEM" FOR ENGINE-DRIVEN UPDATES, OPERATOR
005700*                USER ID FOR JOBXMNT MAINTENANCE CALLS
005800
005900         10  FILLER                      PIC X(19).
