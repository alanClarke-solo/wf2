000100*****************************************************************
000200* VJPRED - LINKAGE COMMAREA FOR JOBXPRED (CALLED ROUTINE)
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* JBS100 12/05/2025 ACNPTL BATCH JOB ORCHESTRATION - PHASE 1
000700*                   INITIAL VERSION
000800*****************************************************************
000900*
001000*        LK-DONE-* IS THE TASK-REC TABLE FOR EVERY TASK ALREADY
001100*        ATTEMPTED THIS RUN (BUILT BY JOBXRUN AS IT GOES) - NOT
001200*        THE FULL TASK-REC, JUST WHAT THE PREDICATE CHECK NEEDS.
001300*
001400 01  WK-C-VJPRED-RECORD.
001500     05  LK-PRED-COUNT               PIC 9(02).
001600     05  LK-PRED-LIST OCCURS 20 TIMES
001700                         INDEXED BY LK-PRED-IX
001800                                    PIC X(60).
001900     05  LK-DONE-COUNT               PIC 9(04).
002000     05  LK-DONE-EXT-TASK-ID-TBL OCCURS 200 TIMES
002100                         INDEXED BY LK-DONE-IX
002200                                    PIC X(40).
002300     05  LK-DONE-STATUS-ID-TBL OCCURS 200 TIMES
002400                         INDEXED BY LK-DONE-IX2
002500                                    PIC 9(02).
002600     05  LK-SATISFIED-FLAG           PIC X(01).
002700         88  LK-PRECOND-SATISFIED         VALUE "Y".
002800         88  LK-PRECOND-NOT-SATISFIED     VALUE "N".
002900     05  FILLER                      PIC X(04).
