000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     JOBXPRED.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   REGIONAL PROCESSING CENTRE - AS/400 PROD LPAR.
000700 DATE-WRITTEN.   22 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS PROGRAM WILL SERVE AS A COMMON MODULE TO
001200*               EVALUATE A TASK'S PRECONDITION CARDS AGAINST THE
001300*               TASKS ALREADY ATTEMPTED THIS RUN.  ALL CARDS
001400*               MUST BE SATISFIED - THIS IS AN "AND" OF EVERY
001500*               ENTRY IN LK-PRED-LIST, NOT AN "OR".
001600*
001700*               EACH CARD IS OF THE FORM "<KEYWORD>:<EXTERNAL
001800*               TASK ID>".  RECOGNISED KEYWORDS ARE
001900*               TASK_COMPLETED (SATISFIED IF THE NAMED TASK
002000*               FINISHED IN ANY TERMINAL STATE - SUCCESS,
002100*               FAILURE, SKIPPED OR INTERRUPTED) AND
002200*               TASK_SUCCESS (SATISFIED ONLY IF THE NAMED TASK
002300*               FINISHED SUCCESSFUL).  AN UNRECOGNISED KEYWORD,
002400*               OR A REFERENCE TO A TASK NOT YET ATTEMPTED, IS
002500*               TREATED AS SATISFIED SO A TYPO IN A CARD CANNOT
002600*               STALL THE WHOLE JOB STREAM.
002700*
002800*=================================================================
002900*
003000* HISTORY OF MODIFICATION:
003100*
003200*=================================================================
003300*
003400* TAG     DEV     DATE          DESCRIPTION
003500*
003600*-----------------------------------------------------------------
003700*
003800* JBS002 - WEETL  - 22/03/1988 - INITIAL VERSION - CHECKED ONE
003900*                   "RUN AFTER STEP N" CARD AGAINST A
004000*                   STEP-COMPLETE SWITCH TABLE.
004100*-----------------------------------------------------------------
004200*
004300* JBS020 - LIMDSM - 02/11/1991 - MULTIPLE RUN-AFTER CARDS PER STEP
004400*                   NOW ALLOWED - CHANGED TO AN "AND"
004500*                   OVER A REPEATING CARD GROUP.
004600*-----------------------------------------------------------------
004700*
004800* JBS072 - TANBH  - 21/12/1998 - YEAR 2000 REVIEW - NO 2-DIGIT YEAR
004900*                   FIELDS HELD IN THIS ROUTINE.  NO
005000*                   CHANGE REQUIRED.  SIGNED OFF PER
005100*                   Y2K PROGRAMME CHECKLIST 4.
005200*-----------------------------------------------------------------
005300*
005400* JBS101 - ACNPTL - 12/05/2025 - TICKET WFOPS-1180 - BATCH JOB
005500*                   ORCHESTRATION MODERNISATION PHASE
005600*                   1.  CARD FORMAT CHANGED FROM
005700*                   "RUN AFTER STEP N" TO THE
005800*                   KEYWORD:EXTERNAL-TASK-ID FORM SO
005900*                   THAT PRECONDITIONS CAN REFER TO
006000*                   A TASK BY ITS EXTERNAL TASK ID
006100*                   RATHER THAN A FIXED STEP NUMBER.
006200*-----------------------------------------------------------------
006300*
006400* JBS104 - ACNRTN - 14/08/2025 - TICKET WFOPS-1206 - UNRECOGNISED
006500*                   KEYWORD OR UNKNOWN TASK REFERENCE
006600*                   NOW DEFAULTS TO SATISFIED RATHER
006700*                   THAN ABORTING THE STREAM BUILD -
006800*                   OPERATIONS REPORTED A BAD CARD
006900*                   WAS BLOCKING AN OTHERWISE HEALTHY
007000*                   WORKFLOW OVERNIGHT.
007100*-----------------------------------------------------------------
007200*
007300* JBS145 - ACNRTN - 21/08/2025 - TICKET WFOPS-1212 - CARD PARSE
007400*                   CORRECTED.  THE JBS101 REWRITE
007500*                   LEFT A LEADING "TASK:" TAG
007600*                   SEGMENT IN THE UNSTRING FROM THE
007700*                   OLD CARD LAYOUT, SO WK-C-CARD-
007800*                   KEYWORD WAS NEVER ACTUALLY
007900*                   LOADED FROM THE CARD AND EVERY
008000*                   GATE CHECK RAN ON A STALE
008100*                   KEYWORD VALUE.  CARD LAID OUT AS
008200*                   THE PLAIN TWO-SEGMENT KEYWORD:
008300*                   TASK-ID FORM TO MATCH THE
008400*                   PRECOND-LIST SLOT IN JOBTCF.
008500*-----------------------------------------------------------------
008600*
008700* JBS147 - ACNRTN - 25/08/2025 - TICKET WFOPS-1217 - A CARD
008800*                   REFERRING TO A TASK NOT FOUND IN THE
008900*                   DONE-TASK TABLE WAS FALLING INTO THE SAME
009000*                   "UNRECOGNISED CARD" DEFAULT AS A BAD
009100*                   KEYWORD AND SCORING SATISFIED.  A TASK
009200*                   THAT HAS NOT YET RUN, OR THAT WAS SKIPPED
009300*                   AND NEVER GOT A TASK-REC, HAS NOT
009400*                   COMPLETED OR SUCCEEDED - ONLY AN
009500*                   UNRECOGNISED KEYWORD GETS THE PERMISSIVE
009600*                   DEFAULT.  TASK_COMPLETED/TASK_SUCCESS
009700*                   CARDS NOW SCORE "NOT SATISFIED" WHEN THE
009800*                   REFERENCED TASK IS NOT IN THE TABLE.
009900*-----------------------------------------------------------------
010000*
010100 EJECT
010200*****************************************************************
010300 ENVIRONMENT DIVISION.
010400*****************************************************************
010500 CONFIGURATION SECTION.
010600 SOURCE-COMPUTER.  IBM-AS400.
010700 OBJECT-COMPUTER.  IBM-AS400.
010800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
010900*
011000 INPUT-OUTPUT SECTION.
011100 FILE-CONTROL.
011200*
011300*****************************************************************
011400 DATA DIVISION.
011500*****************************************************************
011600 FILE SECTION.
011700*
011800 WORKING-STORAGE SECTION.
011900*****************************************************************
012000 01  FILLER                          PIC X(24)        VALUE
012100     "** PROGRAM JOBXPRED **".
012200*
012300* ------------------ PROGRAM WORKING STORAGE -------------------*
012400 01  WK-C-WORK-AREA.
012500     05  WK-C-ALL-SATISFIED-SW       PIC X(01) VALUE "Y".
012600         88  WK-C-ALL-SATISFIED             VALUE "Y".
012700         88  WK-C-NOT-ALL-SATISFIED         VALUE "N".
012800     05  WK-C-DONE-FOUND-SW          PIC X(01) VALUE "N".
012900         88  WK-C-DONE-FOUND                VALUE "Y".
013000         88  WK-C-DONE-NOT-FOUND            VALUE "N".
013100     05  FILLER                      PIC X(08).
013200*
013300 01  WK-C-WORK-FLAT REDEFINES WK-C-WORK-AREA.
013400     05  WK-C-WORK-BYTES             PIC X(10).
013500*
013600*        ONE PRECONDITION CARD, BROKEN OUT BY UNSTRING.
013700*
013800 01  WK-C-CARD-AREA.
013900     05  WK-C-CARD-KEYWORD           PIC X(15).
014000         88  WK-C-KEYWORD-COMPLETED        VALUE "TASK_COMPLETED".
014100         88  WK-C-KEYWORD-SUCCESS          VALUE "TASK_SUCCESS".
014200     05  WK-C-CARD-EXT-TASK-ID       PIC X(40).
014300     05  FILLER                      PIC X(05).
014400*
014500 01  WK-C-CARD-FLAT REDEFINES WK-C-CARD-AREA.
014600     05  WK-C-CARD-RAW               PIC X(60).
014700*
014800 01  WK-N-WORK-AREA.
014900     05  WK-N-PRED-IX                PIC 9(02)   COMP.
015000     05  WK-N-DONE-IX                PIC 9(04)   COMP.
015100     05  WK-N-DONE-STATUS            PIC 9(02)   COMP.
015200     05  FILLER                      PIC X(02).
015300*
015400 01  WK-N-WORK-FLAT REDEFINES WK-N-WORK-AREA.
015500     05  WK-N-WORK-BYTES             PIC X(08).
015600*
015700 01  WK-C-STATUS-TABLE.
015800     COPY JOBSTD.
015900*
016000*****************
016100 LINKAGE SECTION.
016200*****************
016300 COPY VJPRED.
016400 EJECT
016500*****************************************************************
016600 PROCEDURE DIVISION USING WK-C-VJPRED-RECORD.
016700*****************************************************************
016800 MAIN-MODULE.
016900     PERFORM A000-PROCESS-CALLED-ROUTINE
017000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
017100     EXIT PROGRAM.
017200*
017300*-----------------------------------------------------------------
017400*   BANNER : "AND" EVERY PRECONDITION CARD - FIRST CARD THAT IS
017500*            NOT SATISFIED STOPS THE SCAN.  NO CARDS AT ALL IS
017600*            TREATED AS SATISFIED.  (JBS040)
017700*-----------------------------------------------------------------
017800 A000-PROCESS-CALLED-ROUTINE.
017900*-----------------------------------------------------------------
018000     MOVE "Y"                        TO    WK-C-ALL-SATISFIED-SW.
018100     PERFORM B000-CHECK-ONE-CARD
018200        THRU B000-CHECK-ONE-CARD-EX
018300        VARYING WK-N-PRED-IX FROM 1 BY 1
018400        UNTIL WK-N-PRED-IX > LK-PRED-COUNT
018500           OR WK-C-NOT-ALL-SATISFIED.
018600     MOVE WK-C-ALL-SATISFIED-SW      TO    LK-SATISFIED-FLAG.
018700 A099-PROCESS-CALLED-ROUTINE-EX.
018800     EXIT.
018900*-----------------------------------------------------------------
019000*   BREAK ONE CARD APART AND DECIDE IF IT IS SATISFIED.  A CARD
019100*   THIS ROUTINE CANNOT PARSE IS TREATED AS SATISFIED. (JBS144)
019200*-----------------------------------------------------------------
019300 B000-CHECK-ONE-CARD.
019400*-----------------------------------------------------------------
019500     MOVE LK-PRED-LIST(WK-N-PRED-IX) TO    WK-C-CARD-RAW.
019600     UNSTRING LK-PRED-LIST(WK-N-PRED-IX) DELIMITED BY ":"
019700        INTO  WK-C-CARD-KEYWORD
019800              WK-C-CARD-EXT-TASK-ID.
019900*
020000     PERFORM C000-FIND-DONE-TASK
020100        THRU C000-FIND-DONE-TASK-EX.
020200*
020300*        NOTE (JBS147) - A RECOGNISED KEYWORD REFERRING TO A
020400*        TASK THAT HAS NOT (YET) RUN, OR THAT WAS SKIPPED AND
020500*        SO NEVER GOT A TASK-REC, IS NOT SATISFIED - IT IS NOT
020600*        THE SAME THING AS AN UNRECOGNISED CARD.  ONLY THE
020700*        WHEN-OTHER LEG BELOW GETS THE PERMISSIVE DEFAULT.
020800*
020900     IF WK-C-DONE-NOT-FOUND
021000        EVALUATE TRUE
021100           WHEN WK-C-KEYWORD-COMPLETED
021200              MOVE "N"            TO    WK-C-ALL-SATISFIED-SW
021300           WHEN WK-C-KEYWORD-SUCCESS
021400              MOVE "N"            TO    WK-C-ALL-SATISFIED-SW
021500           WHEN OTHER
021600              CONTINUE
021700        END-EVALUATE
021800        GO TO B000-CHECK-ONE-CARD-EX.
021900*
022000     EVALUATE TRUE
022100        WHEN WK-C-KEYWORD-COMPLETED
022200           MOVE WK-N-DONE-STATUS     TO    WS-STATUS-ID-CHECK
022300           IF NOT STAT-COMPLETED-OR-BETTER
022400              MOVE "N"               TO    WK-C-ALL-SATISFIED-SW
022500           END-IF
022600        WHEN WK-C-KEYWORD-SUCCESS
022700           MOVE WK-N-DONE-STATUS     TO    WS-STATUS-ID-CHECK
022800           IF NOT STAT-SUCCESS
022900              MOVE "N"               TO    WK-C-ALL-SATISFIED-SW
023000           END-IF
023100        WHEN OTHER
023200           CONTINUE
023300     END-EVALUATE.
023400 B000-CHECK-ONE-CARD-EX.
023500     EXIT.
023600*-----------------------------------------------------------------
023700*   LOCATE THE NAMED TASK IN THE DONE-TASK TABLE FOR THIS RUN.
023800*-----------------------------------------------------------------
023900 C000-FIND-DONE-TASK.
024000*-----------------------------------------------------------------
024100     MOVE "N"                        TO    WK-C-DONE-FOUND-SW.
024200     MOVE ZERO                       TO    WK-N-DONE-STATUS.
024300     PERFORM C010-CHECK-ONE-DONE-TASK
024400        THRU C010-CHECK-ONE-DONE-TASK-EX
024500        VARYING WK-N-DONE-IX FROM 1 BY 1
024600        UNTIL WK-N-DONE-IX > LK-DONE-COUNT
024700           OR WK-C-DONE-FOUND.
024800 C000-FIND-DONE-TASK-EX.
024900     EXIT.
025000*-----------------------------------------------------------------
025100 C010-CHECK-ONE-DONE-TASK.
025200*-----------------------------------------------------------------
025300     IF LK-DONE-EXT-TASK-ID-TBL(WK-N-DONE-IX) =
025400        WK-C-CARD-EXT-TASK-ID
025500        MOVE "Y"                     TO    WK-C-DONE-FOUND-SW
025600        MOVE LK-DONE-STATUS-ID-TBL(WK-N-DONE-IX)
025700                                     TO    WK-N-DONE-STATUS.
025800 C010-CHECK-ONE-DONE-TASK-EX.
025900     EXIT.
026000*
026100******************************************************************
026200************** END OF PROGRAM SOURCE -  JOBXPRED ****************
026300******************************************************************
