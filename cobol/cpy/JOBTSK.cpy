000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* JBS100 12/05/2025 ACNPTL BATCH JOB ORCHESTRATION - PHASE 1
000500*                   INITIAL VERSION - RECORD LEN 203 + 17 FILLER
000600*****************************************************************
000700* RECORD LENGTH HISTORY (SUPERSEDED SIZES KEPT FOR REFERENCE):
000800*     05  JOBTSK-RECORD           PIC X(180).
000900*     05  JOBTSK-RECORD           PIC X(203).
001000*****************************************************************
001100
001200     05  JOBTSK-RECORD               PIC X(220).
001300
001400*****************************************************************
001500* I-O FORMAT: JOBTSKR
001600* FROM FILE JOBTSK  -  ONE ROW PER TASK EXECUTION ATTEMPT
001700*****************************************************************
001800
001900     05  JOBTSKR REDEFINES JOBTSK-RECORD.
002000         10  JOBTSK-TASK-ID              PIC 9(09).
002100*                SURROGATE TASK ATTEMPT NUMBER
002200
002300         10  JOBTSK-WORKFLOW-ID          PIC 9(09).
002400*                PARENT RUN - MATCHES JOBWFH-WORKFLOW-ID
002500
002600         10  JOBTSK-EXT-TASK-ID          PIC X(40).
002700*                BUSINESS TASK ID - MATCHES JOBTCF-TASK-ID FOR
002800*                THIS RUN'S CONFIG DECK
002900
003000         10  JOBTSK-TASK-DEF-ID          PIC 9(09).
003100*                POINTS AT THE TASK DEFINITION CATALOG - OPAQUE
003200*                TO THIS JOB STREAM, CARRIED THROUGH ONLY
003300
003400         10  JOBTSK-STATUS-ID            PIC 9(02).
003500*                SAME CODE SET AS JOBWFH-STATUS-ID (SEE JOBSTD)
003600
003700         10  JOBTSK-START-TIME           PIC X(26).
003800         10  JOBTSK-END-TIME             PIC X(26).
003900*                END-TIME ONLY STAMPED WHEN STATUS REACHES
004000*                SUCCESS OR FAILURE - SEE JOBXRUN C120-
004100*                RECORD-TASK-RESULT
004200
004300         10  JOBTSK-CREATED-AT           PIC X(26).
004400         10  JOBTSK-UPDATED-AT           PIC X(26).
004500
004600         10  JOBTSK-UPDATED-BY           PIC X(30).
004700*                "SYSTEM" FOR ENGINE-DRIVEN UPDATES, OPERATOR
004800*                USER ID FOR JOBXMNT ADD-TASK CALLS
004900
005000         10  FILLER                      PIC X(17).
