000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     JOBXDISP.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   REGIONAL PROCESSING CENTRE - AS/400 PROD LPAR.
000700 DATE-WRITTEN.   30 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS PROGRAM WILL GATE AND DISPATCH ONE TASK OF
001200*               THE OVERNIGHT JOB STREAM.  THE GATE CHECKS THE
001300*               TASK'S PRECONDITION CARDS (CALLS JOBXPRED) -
001400*               IF NOT SATISFIED AND THE TASK IS NOT FLAGGED
001500*               FORCE-EXEC, THE TASK IS SKIPPED WITHOUT BEING
001600*               DISPATCHED.  OTHERWISE THE TASK TYPE DECIDES
001700*               WHICH INTEGRATION-OWNED EXECUTOR MODULE IS
001800*               CALLED - JOBXREST FOR TASK-TYPE "REST", JOBXSHL
001900*               FOR TASK-TYPE "SHELL".  ANY OTHER TASK TYPE IS
002000*               A CONFIGURATION ERROR AND FAILS WITHOUT A CALL.
002100*
002200*               NOTE WELL - THIS ROUTINE DOES NOT KNOW OR CARE
002300*               HOW JOBXREST/JOBXSHL ACTUALLY TALK TO THE
002400*               TARGET SYSTEM (HTTP CLIENT, SBMJOB, WHATEVER
002500*               THE INTEGRATION TEAM BUILT THIS QUARTER) - THAT
002600*               IS DELIBERATELY OUT OF THIS ROUTINE'S REACH.
002700*               A CALL THAT ABENDS OR IS NOT FOUND ON THE
002800*               LIBRARY LIST IS TREATED AS A TASK FAILURE, NOT
002900*               PROPAGATED TO THE CALLER OF THIS ROUTINE.
003000*
003100*=================================================================
003200*
003300* HISTORY OF MODIFICATION:
003400*
003500*=================================================================
003600* MOD.#   INIT     DATE          DESCRIPTION
003700* ------  -------  ----------  -----------------------------------
003800* JBS004  WEETL    30/03/1988  INITIAL VERSION - ONLY DISPATCHED
003900*                              TO THE ONE STEP PROGRAM NAMED ON
004000*                              THE OPERATOR CARD.  NO GATING.
004100* JBS041  LIMDSM   02/11/1991  RUN-AFTER GATE ADDED - CALLS THE
004200*                              NEW GATE CHECK ROUTINE BEFORE
004300*                              DISPATCHING THE STEP PROGRAM.
004400* JBS073  TANBH    21/12/1998  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
004500*                              FIELDS HELD IN THIS ROUTINE.  NO
004600*                              CHANGE REQUIRED.  SIGNED OFF PER
004700*                              Y2K PROGRAMME CHECKLIST 4.
004800* JBS102  ACNPTL   12/05/2025  TICKET WFOPS-1180 - BATCH JOB
004900*                              ORCHESTRATION MODERNISATION PHASE
005000*                              1.  STEP PROGRAM NAME REPLACED BY
005100*                              TASK-TYPE (REST / SHELL) DRIVEN
005200*                              DISPATCH TO TWO FIXED EXECUTOR
005300*                              MODULES OWNED BY THE INTEGRATION
005400*                              TEAM.  GATE CHECK NOW CALLS
005500*                              JOBXPRED (SEE THAT PROGRAM).
005600* JBS142  ACNRTN   14/08/2025  TICKET WFOPS-1206 - FORCE-EXEC
005700*                              FLAG ADDED - A TASK CARRYING THIS
005800*                              FLAG DISPATCHES EVEN IF ITS GATE
005900*                              IS NOT SATISFIED.
006000*-----------------------------------------------------------------
006100 EJECT
006200*****************************************************************
006300 ENVIRONMENT DIVISION.
006400*****************************************************************
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-AS400.
006700 OBJECT-COMPUTER.  IBM-AS400.
006800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*
007300*****************************************************************
007400 DATA DIVISION.
007500*****************************************************************
007600 FILE SECTION.
007700*
007800 WORKING-STORAGE SECTION.
007900*****************************************************************
008000 01  FILLER                          PIC X(24)        VALUE
008100     "** PROGRAM JOBXDISP **".
008200*
008300* ------------------ PROGRAM WORKING STORAGE -------------------*
008400 01  WK-C-LITERALS.
008500     05  WK-C-PGM-REST               PIC X(08) VALUE "JOBXREST".
008600     05  WK-C-PGM-SHELL              PIC X(08) VALUE "JOBXSHL ".
008700     05  FILLER                      PIC X(04).
008800*
008900 01  WK-C-LITERALS-FLAT REDEFINES WK-C-LITERALS.
009000     05  WK-C-LITERALS-BYTES         PIC X(20).
009100*
009200 01  WK-N-WORK-AREA.
009300     05  WK-N-DUMMY-CTR              PIC 9(04)   COMP VALUE ZERO.
009400     05  FILLER                      PIC X(08).
009500*
009600 01  WK-N-WORK-FLAT REDEFINES WK-N-WORK-AREA.
009700     05  WK-N-WORK-BYTES             PIC X(10).
009800*
009900 01  WK-C-GATE-AREA.
010000     05  WK-C-GATE-SATISFIED-SW      PIC X(01) VALUE "Y".
010100     05  FILLER                      PIC X(09).
010200*
010300 01  WK-C-GATE-FLAT REDEFINES WK-C-GATE-AREA.
010400     05  WK-C-GATE-BYTES             PIC X(10).
010500*
010600*        WORKING COPY OF VJPRED'S COMMAREA - JOBXDISP BUILDS THE
010700*        PREDICATE CALL FROM ITS OWN LINKAGE, CALLS JOBXPRED
010800*        DIRECTLY ON THIS AREA, THEN READS THE RESULT BACK.
010900*
011000 COPY VJPRED REPLACING WK-C-VJPRED-RECORD BY
011100                        WK-C-DISP-PRED-RECORD.
011200*
011300*****************
011400 LINKAGE SECTION.
011500*****************
011600 COPY VJDISP.
011700 EJECT
011800*****************************************************************
011900 PROCEDURE DIVISION USING WK-C-VJDISP-RECORD.
012000*****************************************************************
012100 MAIN-MODULE.
012200     PERFORM A000-PROCESS-CALLED-ROUTINE
012300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012400     EXIT PROGRAM.
012500*
012600*-----------------------------------------------------------------
012700*   BANNER : GATE, THEN DISPATCH IF GATE PASSES.  (JBS102)
012800*-----------------------------------------------------------------
012900 A000-PROCESS-CALLED-ROUTINE.
013000     MOVE "N"                        TO    LK-DISP-SKIP-FLAG.
013100     MOVE "N"                        TO    LK-DISP-RESULT-FLAG.
013200*
013300     IF LK-DISP-PRECOND-COUNT > ZERO
013400        PERFORM B000-CHECK-GATE
013500           THRU B000-CHECK-GATE-EX
013600     ELSE
013700        MOVE "Y"                     TO    WK-C-GATE-SATISFIED-SW.
013800*
013900     IF WK-C-GATE-SATISFIED-SW = "N"
014000           AND LK-DISP-FORCE-EXEC-FLAG NOT = "Y"
014100        MOVE "Y"                     TO    LK-DISP-SKIP-FLAG
014200        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014300*
014400     PERFORM C000-DISPATCH-TASK
014500        THRU C000-DISPATCH-TASK-EX.
014600*
014700 A099-PROCESS-CALLED-ROUTINE-EX.
014800     EXIT.
014900*-----------------------------------------------------------------
015000*   CALL THE PRECONDITION EVALUATOR WITH THIS TASK'S CARDS AND
015100*   THE DONE-TASK TABLE PASSED THROUGH FROM THE CALLER. (JBS041)
015200*-----------------------------------------------------------------
015300 B000-CHECK-GATE.
015400*-----------------------------------------------------------------
015500     MOVE LK-DISP-PRECOND-COUNT      TO
015600          LK-PRED-COUNT OF WK-C-DISP-PRED-RECORD.
015700     PERFORM B010-COPY-ONE-PRECOND
015800        THRU B010-COPY-ONE-PRECOND-EX
015900        VARYING LK-DISP-PC-IX FROM 1 BY 1
016000        UNTIL LK-DISP-PC-IX > LK-DISP-PRECOND-COUNT.
016100*
016200     MOVE LK-DISP-DONE-COUNT         TO
016300          LK-DONE-COUNT OF WK-C-DISP-PRED-RECORD.
016400     PERFORM B020-COPY-ONE-DONE-TASK
016500        THRU B020-COPY-ONE-DONE-TASK-EX
016600        VARYING LK-DISP-DONE-IX FROM 1 BY 1
016700        UNTIL LK-DISP-DONE-IX > LK-DISP-DONE-COUNT.
016800*
016900     CALL "JOBXPRED" USING WK-C-DISP-PRED-RECORD
017000        ON EXCEPTION
017100           DISPLAY "JOBXDISP - CALL FAILED - JOBXPRED"
017200           MOVE "N"                  TO
017300                LK-SATISFIED-FLAG OF WK-C-DISP-PRED-RECORD
017400     END-CALL.
017500*
017600     MOVE LK-SATISFIED-FLAG OF WK-C-DISP-PRED-RECORD
017700                                     TO    WK-C-GATE-SATISFIED-SW.
017800 B000-CHECK-GATE-EX.
017900     EXIT.
018000*-----------------------------------------------------------------
018100 B010-COPY-ONE-PRECOND.
018200*-----------------------------------------------------------------
018300     MOVE LK-DISP-PRECOND-LIST(LK-DISP-PC-IX)
018400                                     TO
018500          LK-PRED-LIST(LK-DISP-PC-IX) OF WK-C-DISP-PRED-RECORD.
018600 B010-COPY-ONE-PRECOND-EX.
018700     EXIT.
018800*-----------------------------------------------------------------
018900 B020-COPY-ONE-DONE-TASK.
019000*-----------------------------------------------------------------
019100     MOVE LK-DISP-DONE-EXT-ID-TBL(LK-DISP-DONE-IX)
019200                                     TO
019300          LK-DONE-EXT-TASK-ID-TBL(LK-DISP-DONE-IX)
019400                                        OF WK-C-DISP-PRED-RECORD.
019500     MOVE LK-DISP-DONE-STATUS-TBL(LK-DISP-DONE-IX)
019600                                     TO
019700          LK-DONE-STATUS-ID-TBL(LK-DISP-DONE-IX)
019800                                        OF WK-C-DISP-PRED-RECORD.
019900 B020-COPY-ONE-DONE-TASK-EX.
020000     EXIT.
020100*-----------------------------------------------------------------
020200*   TASK-TYPE DECIDES WHICH INTEGRATION MODULE RUNS THE TASK.
020300*   A TASK-TYPE THIS SHOP DOES NOT RECOGNISE FAILS WITHOUT ANY
020400*   CALL BEING MADE - SEE DESCRIPTION BANNER ABOVE. (JBS102)
020500*-----------------------------------------------------------------
020600 C000-DISPATCH-TASK.
020700*-----------------------------------------------------------------
020800     EVALUATE LK-DISP-TASK-TYPE
020900        WHEN "REST"
021000           CALL WK-C-PGM-REST USING WK-C-VJDISP-RECORD
021100              ON EXCEPTION
021200                 DISPLAY "JOBXDISP - CALL FAILED - JOBXREST"
021300                 MOVE "N"            TO    LK-DISP-RESULT-FLAG
021400           END-CALL
021500        WHEN "SHELL"
021600           CALL WK-C-PGM-SHELL USING WK-C-VJDISP-RECORD
021700              ON EXCEPTION
021800                 DISPLAY "JOBXDISP - CALL FAILED - JOBXSHL"
021900                 MOVE "N"            TO    LK-DISP-RESULT-FLAG
022000           END-CALL
022100        WHEN OTHER
022200           DISPLAY "JOBXDISP - UNKNOWN TASK TYPE - "
022300              LK-DISP-TASK-TYPE
022400           MOVE "N"                 TO    LK-DISP-RESULT-FLAG
022500     END-EVALUATE.
022600 C000-DISPATCH-TASK-EX.
022700     EXIT.
022800*
022900******************************************************************
023000************** END OF PROGRAM SOURCE -  JOBXDISP ****************
023100******************************************************************
