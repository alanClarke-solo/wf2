000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* JBS100 12/05/2025 ACNPTL BATCH JOB ORCHESTRATION - PHASE 1
000500*                   INITIAL VERSION - 132 BYTE PRINT IMAGE
000600*****************************************************************
000700*
000800*        RUN-REPORT PRINT LINE - ONE HEADER LINE PER RUN
000900*        (D100-PRINT-HEADER-LINE) FOLLOWED BY ONE DETAIL LINE
001000*        PER TASK IN EXECUTION ORDER (D200-PRINT-DETAIL-LINE).
001100*        BOTH REDEFINE THE SAME 132 BYTE BUFFER - ONLY ONE IS
001200*        MOVED-TO AT A TIME, THE OTHER IS SPACE-FILLED FIRST.
001300*****************************************************************
001400
001500 01  JOBRPT-LINE                     PIC X(132).
001600
001700 01  JOBRPT-HEADER-LINE REDEFINES JOBRPT-LINE.
001800     05  JOBRPT-H-CONFIG-ID           PIC X(10).
001900*                COL  1- 10  WORKFLOW-CONFIG-ID
002000     05  FILLER                       PIC X(01).
002100     05  JOBRPT-H-WORKFLOW-NAME       PIC X(60).
002200*                COL 12- 71  WORKFLOW-NAME
002300     05  FILLER                       PIC X(01).
002400     05  JOBRPT-H-REGION              PIC X(20).
002500*                COL 73- 92  REGION
002600     05  FILLER                       PIC X(01).
002700     05  JOBRPT-H-FINAL-STATUS        PIC X(20).
002800*                COL 94-113  FINAL-STATUS-DISPLAY-NAME
002900     05  FILLER                       PIC X(01).
003000     05  JOBRPT-H-TASK-COUNT          PIC 9(04).
003100*                COL 115-118 TASK-COUNT
003200     05  FILLER                       PIC X(01).
003300     05  JOBRPT-H-TASKS-EXECUTED      PIC 9(04).
003400*                COL 120-123 TASKS-EXECUTED-COUNT
003500     05  FILLER                       PIC X(01).
003600     05  JOBRPT-H-TASKS-SKIPPED       PIC 9(04).
003700*                COL 125-128 TASKS-SKIPPED-COUNT
003800     05  FILLER                       PIC X(04).
003900
004000 01  JOBRPT-DETAIL-LINE REDEFINES JOBRPT-LINE.
004100     05  JOBRPT-D-EXT-TASK-ID         PIC X(40).
004200*                COL  1- 40  EXTERNAL-TASK-ID
004300     05  FILLER                       PIC X(01).
004400     05  JOBRPT-D-STATUS-NAME         PIC X(20).
004500*                COL 42- 61  STATUS-DISPLAY-NAME (OR "SKIPPED")
004600     05  FILLER                       PIC X(01).
004700     05  JOBRPT-D-MANDATORY-FLAG      PIC X(01).
004800*                COL 63- 63  MANDATORY-FLAG
004900     05  FILLER                       PIC X(69).
