000100*****************************************************************
000200* VJDISP - LINKAGE COMMAREA FOR JOBXDISP (CALLED ROUTINE)
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* JBS100 12/05/2025 ACNPTL BATCH JOB ORCHESTRATION - PHASE 1
000700*                   INITIAL VERSION
000800* JBS142 14/08/2025 ACNRTN TICKET WFOPS-1206 - FORCE-EXEC-FLAG
000900*                   ADDED SO A TASK CAN OVERRIDE A FAILED GATE
001000*****************************************************************
001100*
001200 01  WK-C-VJDISP-RECORD.
001300     05  LK-DISP-TASK-TYPE           PIC X(08).
001400     05  LK-DISP-FORCE-EXEC-FLAG     PIC X(01).
001500     05  LK-DISP-PRECOND-COUNT       PIC 9(02).
001600     05  LK-DISP-PRECOND-LIST OCCURS 20 TIMES
001700                         INDEXED BY LK-DISP-PC-IX
001800                                    PIC X(60).
001900     05  LK-DISP-DONE-COUNT          PIC 9(04).
002000     05  LK-DISP-DONE-EXT-ID-TBL OCCURS 200 TIMES
002100                         INDEXED BY LK-DISP-DONE-IX
002200                                    PIC X(40).
002300     05  LK-DISP-DONE-STATUS-TBL OCCURS 200 TIMES
002400                         INDEXED BY LK-DISP-DONE-IX2
002500                                    PIC 9(02).
002600     05  LK-DISP-SKIP-FLAG           PIC X(01).
002700         88  LK-DISP-SKIP-TASK             VALUE "Y".
002800         88  LK-DISP-DO-NOT-SKIP           VALUE "N".
002900     05  LK-DISP-RESULT-FLAG         PIC X(01).
003000         88  LK-DISP-SUCCESS               VALUE "Y".
003100         88  LK-DISP-FAILURE               VALUE "N".
003200     05  FILLER                      PIC X(04).
