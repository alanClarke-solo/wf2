000100*****************************************************************
000200* VJDAG - LINKAGE COMMAREA FOR JOBXDAG (CALLED ROUTINE)
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* JBS100 12/05/2025 ACNPTL BATCH JOB ORCHESTRATION - PHASE 1
000700*                   INITIAL VERSION
000800*****************************************************************
000900*
001000*        CALLER (JOBXRUN) LOADS THE NODE AND EDGE TABLES BELOW
001100*        FROM ITS OWN WK-TASK-CFG-TBL / WK-DEP-TBL, CALLS
001200*        JOBXDAG, THEN READS BACK LK-ORDER-TBL AS THE EXECUTION
001300*        ORDER (ONE ENTRY = ONE SUBSCRIPT INTO LK-TASK-ID-TBL).
001400*        LK-CYCLE-FLAG = "Y" MEANS ABORT BEFORE RUNNING ANYTHING.
001500*
001600 01  WK-C-VJDAG-RECORD.
001700     05  LK-TASK-COUNT               PIC 9(04).
001800     05  LK-TASK-ID-TBL OCCURS 200 TIMES
001900                         INDEXED BY LK-TASK-IX
002000                                    PIC X(40).
002100     05  LK-DEP-COUNT                PIC 9(04).
002200     05  LK-DEP-DEPENDS-ON-TBL OCCURS 400 TIMES
002300                         INDEXED BY LK-DEP-IX
002400                                    PIC X(40).
002500     05  LK-DEP-TASK-ID-TBL OCCURS 400 TIMES
002600                         INDEXED BY LK-DEP-IX2
002700                                    PIC X(40).
002800     05  LK-ORDER-COUNT              PIC 9(04).
002900     05  LK-ORDER-TBL OCCURS 200 TIMES
003000                         INDEXED BY LK-ORDER-IX
003100                                    PIC 9(04).
003200     05  LK-CYCLE-FLAG               PIC X(01).
003300         88  LK-CYCLE-FOUND               VALUE "Y".
003400         88  LK-CYCLE-NOT-FOUND           VALUE "N".
003500     05  FILLER                      PIC X(04).
