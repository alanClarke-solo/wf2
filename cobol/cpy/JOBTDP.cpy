000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* JBS100 12/05/2025 ACNPTL BATCH JOB ORCHESTRATION - PHASE 1
000500*                   INITIAL VERSION
000600*****************************************************************
000700*
000800*        ONE ROW PER DEPENDENCY EDGE - "DEPENDS-ON MUST FINISH
000900*        BEFORE TASK-ID CAN START".  READ IN FULL BY JOBXRUN
001000*        A000-LOAD-CONFIG-DECK INTO WK-DEP-TBL AND HANDED
001100*        WHOLESALE TO JOBXDAG - NO KEY, NO SORT REQUIRED.
001200*****************************************************************
001300
001400     05  JOBTDP-RECORD               PIC X(84).
001500
001600*****************************************************************
001700* I-O FORMAT: JOBTDPR
001800* FROM FILE JOBTDP  -  ONE ROW PER TASK-TO-TASK DEPENDENCY
001900*****************************************************************
002000
002100     05  JOBTDPR REDEFINES JOBTDP-RECORD.
002200         10  JOBTDP-TASK-ID              PIC X(40).
002300*                THE DEPENDENT TASK - THE EDGE'S "TO" NODE
002400
002500         10  JOBTDP-DEPENDS-ON           PIC X(40).
002600*                THE PREREQUISITE TASK - THE EDGE'S "FROM" NODE
002700
002800         10  FILLER                      PIC X(04).
