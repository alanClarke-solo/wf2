000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     JOBXMNT.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   REGIONAL PROCESSING CENTRE - AS/400 PROD LPAR.
000700 DATE-WRITTEN.   05 APR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLABLE MAINTENANCE MODULE FOR THE WORKFLOW
001200*               (JOBWFH) AND TASK (JOBTSK) FILES.  THIS IS NOT
001300*               PART OF THE MAIN JOBXRUN EXECUTION LOOP - IT IS
001400*               THE OPERATOR/UTILITY-PANEL SIDE DOOR FOR
001500*               CREATING, RE-STATUSING, ADDING A TASK TO, OR
001600*               DELETING A WORKFLOW ROW WITHOUT RUNNING THE
001700*               WHOLE JOB STREAM.
001800*
001900*               OPTION ACTION..................INPUT..........
002000*               01     CREATE WORKFLOW.........WORKFLOW FIELDS
002100*               02     UPDATE WORKFLOW STATUS..WORKFLOW-ID,
002200*                                                NEW STATUS-ID
002300*               03     ADD TASK TO WORKFLOW....WORKFLOW-ID,
002400*                                                TASK FIELDS
002500*               04     UPDATE WORKFLOW DETAILS.WORKFLOW-ID,
002600*                                                NEW NAME/DESC
002700*               05     DELETE WORKFLOW.........WORKFLOW-ID
002800*
002900*=================================================================
003000*
003100* HISTORY OF MODIFICATION:
003200*
003300*=================================================================
003400* MOD.#   INIT     DATE          DESCRIPTION
003500* ------  -------  ----------  -----------------------------------
003600* JBS003  WEETL    05/04/1988  INITIAL VERSION - OPTION 1 (CREATE)
003700*                              AND OPTION 2 (RE-STATUS) ONLY.
003800* JBS035  LIMDSM   14/09/1991  OPTION 3 ADDED - ADD-TASK-TO-
003900*                              WORKFLOW, ASSIGNS THE NEXT TASK-ID
004000*                              BY SCANNING JOBTSK FOR THE HIGHEST
004100*                              KEY IN USE.
004200* JBS074  TANBH    22/12/1998  YEAR 2000 REVIEW - CREATED-AT AND
004300*                              UPDATED-AT ARE FULL 4-DIGIT-YEAR
004400*                              ISO TEXT STAMPS, NOT PACKED DATES.
004500*                              NO CHANGE REQUIRED.  SIGNED OFF
004600*                              PER Y2K PROGRAMME CHECKLIST 4.
004700* JBS103  ACNPTL   12/05/2025  TICKET WFOPS-1180 - BATCH JOB
004800*                              ORCHESTRATION MODERNISATION PHASE
004900*                              1.  RECAST AS THE OPTION-DRIVEN
005000*                              COMMAREA CALLABLE (SEE VJMNT) SO
005100*                              THE OPERATOR PANEL AND JOBXRUN
005200*                              SHARE ONE MAINTENANCE ROUTINE
005300*                              INSTEAD OF FOUR SEPARATE ONES.
005400*                              OPTION 4 (UPDATE-DETAILS) ADDED.
005500* JBS121  ACNRTN   18/06/2025  TICKET WFOPS-1201 - OPTION 4 WAS
005600*                              STAMPING UPDATED-AT AND REWRITING
005700*                              THE ROW EVEN WHEN THE OPERATOR
005800*                              RE-KEYED THE SAME NAME/DESCRIPTION
005900*                              CHARACTER FOR CHARACTER.  B400 NOW
006000*                              COMPARES OLD VERSUS NEW BEFORE
006100*                              TOUCHING THE ROW - A "NO CHANGE"
006200*                              CALL LEAVES UPDATED-AT ALONE.
006300* JBS137  ACNRTN   09/07/2025  TICKET WFOPS-1201 FOLLOW-UP -
006400*                              OPTION 5 (DELETE-WORKFLOW) ADDED,
006500*                              REQUESTED BY OPS SO A BAD TEST
006600*                              RUN CAN BE PURGED WITHOUT A
006700*                              DATABASE UTILITY REQUEST.
006800*-----------------------------------------------------------------
006900 EJECT
007000*****************************************************************
007100 ENVIRONMENT DIVISION.
007200*****************************************************************
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER.  IBM-AS400.
007500 OBJECT-COMPUTER.  IBM-AS400.
007600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT JOBWFH ASSIGN TO DATABASE-JOBWFH
008100        ORGANIZATION IS INDEXED
008200        ACCESS MODE IS DYNAMIC
008300        RECORD KEY IS JOBWFH-WORKFLOW-ID
008400        FILE STATUS IS WK-C-FILE-STATUS.
008500     SELECT JOBTSK ASSIGN TO DATABASE-JOBTSK
008600        ORGANIZATION IS INDEXED
008700        ACCESS MODE IS DYNAMIC
008800        RECORD KEY IS JOBTSK-TASK-ID
008900        FILE STATUS IS WK-C-FILE-STATUS.
009000*
009100*****************************************************************
009200 DATA DIVISION.
009300*****************************************************************
009400 FILE SECTION.
009500*
009600 FD  JOBWFH
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS JOBWFH-REC.
009900 01  JOBWFH-REC.
010000     COPY DDS-ALL-FORMATS OF JOBWFH.
010100 01  JOBWFH-REC-1.
010200     COPY JOBWFH.
010300*
010400 FD  JOBTSK
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS JOBTSK-REC.
010700 01  JOBTSK-REC.
010800     COPY DDS-ALL-FORMATS OF JOBTSK.
010900 01  JOBTSK-REC-1.
011000     COPY JOBTSK.
011100*
011200 WORKING-STORAGE SECTION.
011300*****************************************************************
011400 01  FILLER                          PIC X(24)        VALUE
011500     "** PROGRAM JOBXMNT **".
011600*
011700* ------------------ PROGRAM WORKING STORAGE -------------------*
011800 01  WK-C-COMMON.
011900     COPY JOBCMWS.
012000     05  FILLER                      PIC X(06).
012100*
012200 01  WK-C-WORK-AREA.
012300     05  WK-C-ROW-FOUND-SW           PIC X(01) VALUE "N".
012400         88  WK-C-ROW-FOUND                VALUE "Y".
012500         88  WK-C-ROW-NOT-FOUND             VALUE "N".
012600     05  WK-C-NAME-CHANGED-SW        PIC X(01) VALUE "N".
012700         88  WK-C-NAME-CHANGED              VALUE "Y".
012800     05  WK-C-DESC-CHANGED-SW        PIC X(01) VALUE "N".
012900         88  WK-C-DESC-CHANGED              VALUE "Y".
013000     05  FILLER                      PIC X(07).
013100*
013200 01  WK-C-WORK-FLAT REDEFINES WK-C-WORK-AREA.
013300     05  WK-C-WORK-BYTES             PIC X(10).
013400*
013500*        NEXT-TASK-ID SCAN - JOBTSK HAS NO IDENTITY COLUMN ON
013600*        THIS PLATFORM, SO ADD-TASK-TO-WORKFLOW FINDS THE
013700*        HIGHEST KEY CURRENTLY IN USE BY READING THE FILE IN
013800*        KEY SEQUENCE AND KEEPING THE LAST ONE SEEN. (JBS035)
013900*
014000 01  WK-N-WORK-AREA.
014100     05  WK-N-HIGH-TASK-ID           PIC 9(09)   COMP.
014200     05  WK-N-NEXT-TASK-ID           PIC 9(09)   COMP.
014300     05  FILLER                      PIC X(04).
014400*
014500 01  WK-N-WORK-FLAT REDEFINES WK-N-WORK-AREA.
014600     05  WK-N-WORK-BYTES             PIC X(22).
014700*
014800*        RAW ACCEPT TARGETS FOR THE SYSTEM CLOCK - BROKEN OUT
014900*        INTO YYYY/MM/DD AND HH/MI/SS BY THE REDEFINES BELOW SO
015000*        Y100-STAMP-TIMESTAMP CAN STRING THEM INTO THE ISO TEXT
015100*        FORM WITHOUT AN UNSTRING.
015200*
015300 01  WK-C-CLOCK-AREA.
015400     05  WK-C-CLOCK-DATE-8           PIC 9(08).
015500     05  WK-C-CLOCK-TIME-8           PIC 9(08).
015600*
015700 01  WK-C-CLOCK-DATE-FLAT REDEFINES WK-C-CLOCK-AREA.
015800     05  WK-C-CLK-YYYY               PIC 9(04).
015900     05  WK-C-CLK-MM                 PIC 9(02).
016000     05  WK-C-CLK-DD                 PIC 9(02).
016100     05  WK-C-CLK-HH                 PIC 9(02).
016200     05  WK-C-CLK-MI                 PIC 9(02).
016300     05  WK-C-CLK-SS                 PIC 9(02).
016400     05  FILLER                      PIC X(02).
016500*
016600*****************
016700 LINKAGE SECTION.
016800*****************
016900 COPY VJMNT.
017000 EJECT
017100*****************************************************************
017200 PROCEDURE DIVISION USING WK-C-VJMNT-RECORD.
017300*****************************************************************
017400 MAIN-MODULE.
017500     PERFORM A000-PROCESS-CALLED-ROUTINE
017600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
017700     GO TO END-PROGRAM.
017800*
017900*-----------------------------------------------------------------
018000*   BANNER : ONE COMMAREA SHAPE, FIVE OPERATIONS, SELECTED BY
018100*            LK-MNT-OPTION - SEE TRFVGLAC FOR THE ORIGIN OF THIS
018200*            EVALUATE-ON-OPTION IDIOM. (JBS103)
018300*-----------------------------------------------------------------
018400 A000-PROCESS-CALLED-ROUTINE.
018500     MOVE "N"                        TO    LK-MNT-RESULT-FLAG.
018600     MOVE "N"                        TO    LK-MNT-CHANGED-FLAG.
018700*
018800     EVALUATE TRUE
018900        WHEN LK-MNT-OPT-CREATE
019000           PERFORM B100-CREATE-WORKFLOW
019100              THRU B199-CREATE-WORKFLOW-EX
019200        WHEN LK-MNT-OPT-UPD-STATUS
019300           PERFORM B200-UPDATE-STATUS
019400              THRU B299-UPDATE-STATUS-EX
019500        WHEN LK-MNT-OPT-ADD-TASK
019600           PERFORM B300-ADD-TASK
019700              THRU B399-ADD-TASK-EX
019800        WHEN LK-MNT-OPT-UPD-DETAILS
019900           PERFORM B400-UPDATE-DETAILS
020000              THRU B499-UPDATE-DETAILS-EX
020100        WHEN LK-MNT-OPT-DELETE
020200           PERFORM B500-DELETE-WORKFLOW
020300              THRU B599-DELETE-WORKFLOW-EX
020400        WHEN OTHER
020500           DISPLAY "JOBXMNT - UNKNOWN OPTION CODE " LK-MNT-OPTION
020600     END-EVALUATE.
020700 A099-PROCESS-CALLED-ROUTINE-EX.
020800     EXIT.
020900*-----------------------------------------------------------------
021000*   OPTION 01 - STAMP CREATED-AT/UPDATED-AT AND WRITE A NEW
021100*   WORKFLOW ROW.  STATUS-ID IS WHATEVER THE CALLER PASSED IN -
021200*   JOBXRUN ALWAYS PASSES 1 (STARTING) BUT THE OPERATOR PANEL
021300*   MAY LEGITIMATELY WANT TO SEED A ROW IN ANOTHER STATE.  ANY
021400*   LK-MNT-CREATE-TASK-TBL ROWS RIDING ALONG ARE WRITTEN TO
021500*   JOBTSK BY B110 WITH THE SAME CREATED-AT/UPDATED-AT STAMP AS
021600*   THE WORKFLOW ROW ITSELF - SEE B110 BANNER. (JBS149)
021700*-----------------------------------------------------------------
021800 B100-CREATE-WORKFLOW.
021900*-----------------------------------------------------------------
022000     OPEN I-O JOBWFH.
022100     IF NOT WK-C-SUCCESSFUL
022200        DISPLAY "JOBXMNT - OPEN FILE-ERROR - JOBWFH"
022300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022400        GO TO B199-CREATE-WORKFLOW-EX
022500     END-IF.
022600*
022700     PERFORM Y100-STAMP-TIMESTAMP
022800        THRU Y199-STAMP-TIMESTAMP-EX.
022900*
023000     INITIALIZE                      JOBWFH-REC.
023100     MOVE LK-MNT-WF-WORKFLOW-ID      TO    JOBWFH-WORKFLOW-ID.
023200     MOVE LK-MNT-WF-EXT-WORKFLOW-ID  TO    JOBWFH-EXT-WORKFLOW-ID.
023300     MOVE LK-MNT-WF-WORKFLOW-NAME    TO    JOBWFH-WORKFLOW-NAME.
023400     MOVE LK-MNT-WF-STATUS-ID        TO    JOBWFH-STATUS-ID.
023500     MOVE LK-MNT-WF-DESCRIPTION      TO    JOBWFH-DESCRIPTION.
023600     MOVE WK-C-CURRENT-TIMESTAMP     TO    JOBWFH-CREATED-AT
023700                                            JOBWFH-UPDATED-AT.
023800     MOVE LK-MNT-WF-UPDATED-BY       TO    JOBWFH-UPDATED-BY.
023900*
024000     WRITE JOBWFH-REC.
024100     IF WK-C-SUCCESSFUL
024200        MOVE "Y"                     TO    LK-MNT-RESULT-FLAG
024300     ELSE
024400        DISPLAY "JOBXMNT - WRITE FILE-ERROR - JOBWFH"
024500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024600     END-IF.
024700*
024800     IF LK-MNT-SUCCESS
024900        PERFORM B110-WRITE-CREATE-TASKS
025000           THRU B119-WRITE-CREATE-TASKS-EX
025100     END-IF.
025200*
025300     CLOSE JOBWFH.
025400 B199-CREATE-WORKFLOW-EX.
025500     EXIT.
025600*-----------------------------------------------------------------
025700*   TASKS SUPPLIED ON THE CREATE CALL - ZERO ENTRIES (THE NORMAL
025800*   CASE) FALLS STRAIGHT THROUGH.  EACH ONE GETS THE NEXT FREE
025900*   TASK-ID (SAME SCAN B300-ADD-TASK USES) AND STATUS-ID 1
026000*   (STARTING), STAMPED WITH THE TIMESTAMP B100 ALREADY TOOK FOR
026100*   THE WORKFLOW ROW SO WORKFLOW AND TASKS SHARE ONE CREATED-AT/
026200*   UPDATED-AT INSTANT. (JBS149)
026300*-----------------------------------------------------------------
026400 B110-WRITE-CREATE-TASKS.
026500*-----------------------------------------------------------------
026600     IF LK-MNT-CREATE-TASK-COUNT = ZERO
026700        GO TO B119-WRITE-CREATE-TASKS-EX
026800     END-IF.
026900*
027000     OPEN I-O JOBTSK.
027100     IF NOT WK-C-SUCCESSFUL
027200        DISPLAY "JOBXMNT - OPEN FILE-ERROR - JOBTSK"
027300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027400        GO TO B119-WRITE-CREATE-TASKS-EX
027500     END-IF.
027600*
027700     PERFORM B111-WRITE-ONE-CREATE-TASK
027800        THRU B111-WRITE-ONE-CREATE-TASK-EX
027900        VARYING LK-MNT-CRTASK-IX FROM 1 BY 1
028000          UNTIL LK-MNT-CRTASK-IX > LK-MNT-CREATE-TASK-COUNT.
028100*
028200     CLOSE JOBTSK.
028300 B119-WRITE-CREATE-TASKS-EX.
028400     EXIT.
028500*-----------------------------------------------------------------
028600 B111-WRITE-ONE-CREATE-TASK.
028700*-----------------------------------------------------------------
028800     PERFORM C300-FIND-NEXT-TASK-ID
028900        THRU C399-FIND-NEXT-TASK-ID-EX.
029000*
029100     INITIALIZE                      JOBTSK-REC.
029200     MOVE WK-N-NEXT-TASK-ID          TO    JOBTSK-TASK-ID.
029300     MOVE LK-MNT-WF-WORKFLOW-ID      TO    JOBTSK-WORKFLOW-ID.
029400     MOVE LK-MNT-CRTASK-EXT-TASK-ID(LK-MNT-CRTASK-IX)
029500                                     TO    JOBTSK-EXT-TASK-ID.
029600     MOVE LK-MNT-CRTASK-DEF-ID(LK-MNT-CRTASK-IX)
029700                                     TO    JOBTSK-TASK-DEF-ID.
029800     MOVE 1                          TO    JOBTSK-STATUS-ID.
029900     MOVE WK-C-CURRENT-TIMESTAMP     TO    JOBTSK-CREATED-AT
030000                                            JOBTSK-UPDATED-AT.
030100     MOVE LK-MNT-WF-UPDATED-BY       TO    JOBTSK-UPDATED-BY.
030200*
030300     WRITE JOBTSK-REC.
030400     IF NOT WK-C-SUCCESSFUL
030500        DISPLAY "JOBXMNT - WRITE FILE-ERROR - JOBTSK"
030600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030700     END-IF.
030800 B111-WRITE-ONE-CREATE-TASK-EX.
030900     EXIT.
031000*-----------------------------------------------------------------
031100*   OPTION 02 - REWRITE THE STATUS-ID AND UPDATED-AT ON AN
031200*   EXISTING WORKFLOW ROW.
031300*-----------------------------------------------------------------
031400 B200-UPDATE-STATUS.
031500*-----------------------------------------------------------------
031600     OPEN I-O JOBWFH.
031700     IF NOT WK-C-SUCCESSFUL
031800        DISPLAY "JOBXMNT - OPEN FILE-ERROR - JOBWFH"
031900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032000        GO TO B299-UPDATE-STATUS-EX
032100     END-IF.
032200*
032300     MOVE LK-MNT-WF-WORKFLOW-ID      TO    JOBWFH-WORKFLOW-ID.
032400     READ JOBWFH.
032500     IF NOT WK-C-SUCCESSFUL
032600        DISPLAY "JOBXMNT - WORKFLOW NOT ON FILE - "
032700                 LK-MNT-WF-WORKFLOW-ID
032800        CLOSE JOBWFH
032900        GO TO B299-UPDATE-STATUS-EX
033000     END-IF.
033100*
033200     PERFORM Y100-STAMP-TIMESTAMP
033300        THRU Y199-STAMP-TIMESTAMP-EX.
033400*
033500     MOVE LK-MNT-NEW-STATUS-ID       TO    JOBWFH-STATUS-ID.
033600     MOVE WK-C-CURRENT-TIMESTAMP     TO    JOBWFH-UPDATED-AT.
033700     MOVE LK-MNT-WF-UPDATED-BY       TO    JOBWFH-UPDATED-BY.
033800*
033900     REWRITE JOBWFH-REC.
034000     IF WK-C-SUCCESSFUL
034100        MOVE "Y"                     TO    LK-MNT-RESULT-FLAG
034200     ELSE
034300        DISPLAY "JOBXMNT - REWRITE FILE-ERROR - JOBWFH"
034400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034500     END-IF.
034600*
034700     CLOSE JOBWFH.
034800 B299-UPDATE-STATUS-EX.
034900     EXIT.
035000*-----------------------------------------------------------------
035100*   OPTION 03 - APPEND ONE TASK ROW UNDER A WORKFLOW.  THE NEXT
035200*   TASK-ID IS ONE MORE THAN THE HIGHEST KEY CURRENTLY ON FILE -
035300*   SEE C300-FIND-NEXT-TASK-ID. (JBS035)
035400*-----------------------------------------------------------------
035500 B300-ADD-TASK.
035600*-----------------------------------------------------------------
035700     OPEN I-O JOBTSK.
035800     IF NOT WK-C-SUCCESSFUL
035900        DISPLAY "JOBXMNT - OPEN FILE-ERROR - JOBTSK"
036000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036100        GO TO B399-ADD-TASK-EX
036200     END-IF.
036300*
036400     PERFORM C300-FIND-NEXT-TASK-ID
036500        THRU C399-FIND-NEXT-TASK-ID-EX.
036600*
036700     PERFORM Y100-STAMP-TIMESTAMP
036800        THRU Y199-STAMP-TIMESTAMP-EX.
036900*
037000     INITIALIZE                      JOBTSK-REC.
037100     MOVE WK-N-NEXT-TASK-ID          TO    JOBTSK-TASK-ID.
037200     MOVE LK-MNT-WF-WORKFLOW-ID      TO    JOBTSK-WORKFLOW-ID.
037300     MOVE LK-MNT-TASK-EXT-TASK-ID    TO    JOBTSK-EXT-TASK-ID.
037400     MOVE LK-MNT-TASK-DEF-ID         TO    JOBTSK-TASK-DEF-ID.
037500     MOVE 1                          TO    JOBTSK-STATUS-ID.
037600     MOVE WK-C-CURRENT-TIMESTAMP     TO    JOBTSK-CREATED-AT
037700                                            JOBTSK-UPDATED-AT.
037800     MOVE LK-MNT-WF-UPDATED-BY       TO    JOBTSK-UPDATED-BY.
037900*
038000     WRITE JOBTSK-REC.
038100     IF WK-C-SUCCESSFUL
038200        MOVE "Y"                     TO    LK-MNT-RESULT-FLAG
038300     ELSE
038400        DISPLAY "JOBXMNT - WRITE FILE-ERROR - JOBTSK"
038500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038600     END-IF.
038700*
038800     CLOSE JOBTSK.
038900 B399-ADD-TASK-EX.
039000     EXIT.
039100*-----------------------------------------------------------------
039200*   OPTION 04 - UPDATE WORKFLOW-NAME AND/OR DESCRIPTION, BUT
039300*   ONLY WHEN THE PROPOSED VALUE IS NON-BLANK AND DIFFERENT FROM
039400*   WHAT IS ALREADY ON FILE.  NO CHANGE FOUND MEANS NO REWRITE
039500*   AND UPDATED-AT IS LEFT ALONE. (JBS121)
039600*-----------------------------------------------------------------
039700 B400-UPDATE-DETAILS.
039800*-----------------------------------------------------------------
039900     OPEN I-O JOBWFH.
040000     IF NOT WK-C-SUCCESSFUL
040100        DISPLAY "JOBXMNT - OPEN FILE-ERROR - JOBWFH"
040200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040300        GO TO B499-UPDATE-DETAILS-EX
040400     END-IF.
040500*
040600     MOVE LK-MNT-WF-WORKFLOW-ID      TO    JOBWFH-WORKFLOW-ID.
040700     READ JOBWFH.
040800     IF NOT WK-C-SUCCESSFUL
040900        DISPLAY "JOBXMNT - WORKFLOW NOT ON FILE - "
041000                 LK-MNT-WF-WORKFLOW-ID
041100        CLOSE JOBWFH
041200        GO TO B499-UPDATE-DETAILS-EX
041300     END-IF.
041400*
041500     MOVE "N"                        TO    WK-C-NAME-CHANGED-SW.
041600     MOVE "N"                        TO    WK-C-DESC-CHANGED-SW.
041700*
041800     IF LK-MNT-NEW-NAME NOT = SPACES
041900           AND LK-MNT-NEW-NAME NOT = JOBWFH-WORKFLOW-NAME
042000        MOVE LK-MNT-NEW-NAME         TO    JOBWFH-WORKFLOW-NAME
042100        MOVE "Y"                     TO    WK-C-NAME-CHANGED-SW
042200     END-IF.
042300*
042400     IF LK-MNT-NEW-DESCRIPTION NOT = SPACES
042500           AND LK-MNT-NEW-DESCRIPTION NOT = JOBWFH-DESCRIPTION
042600        MOVE LK-MNT-NEW-DESCRIPTION  TO    JOBWFH-DESCRIPTION
042700        MOVE "Y"                     TO    WK-C-DESC-CHANGED-SW
042800     END-IF.
042900*
043000     IF WK-C-NAME-CHANGED OR WK-C-DESC-CHANGED
043100        PERFORM Y100-STAMP-TIMESTAMP
043200           THRU Y199-STAMP-TIMESTAMP-EX
043300        MOVE WK-C-CURRENT-TIMESTAMP  TO    JOBWFH-UPDATED-AT
043400        MOVE LK-MNT-WF-UPDATED-BY    TO    JOBWFH-UPDATED-BY
043500        REWRITE JOBWFH-REC
043600        IF WK-C-SUCCESSFUL
043700           MOVE "Y"                  TO    LK-MNT-RESULT-FLAG
043800           MOVE "Y"                  TO    LK-MNT-CHANGED-FLAG
043900        ELSE
044000           DISPLAY "JOBXMNT - REWRITE FILE-ERROR - JOBWFH"
044100           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044200        END-IF
044300     ELSE
044400        MOVE "Y"                     TO    LK-MNT-RESULT-FLAG
044500        MOVE "N"                     TO    LK-MNT-CHANGED-FLAG
044600     END-IF.
044700*
044800     CLOSE JOBWFH.
044900 B499-UPDATE-DETAILS-EX.
045000     EXIT.
045100*-----------------------------------------------------------------
045200*   OPTION 05 - PURGE A WORKFLOW ROW BY KEY. (JBS137)
045300*-----------------------------------------------------------------
045400 B500-DELETE-WORKFLOW.
045500*-----------------------------------------------------------------
045600     OPEN I-O JOBWFH.
045700     IF NOT WK-C-SUCCESSFUL
045800        DISPLAY "JOBXMNT - OPEN FILE-ERROR - JOBWFH"
045900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046000        GO TO B599-DELETE-WORKFLOW-EX
046100     END-IF.
046200*
046300     MOVE LK-MNT-WF-WORKFLOW-ID      TO    JOBWFH-WORKFLOW-ID.
046400     READ JOBWFH.
046500     IF NOT WK-C-SUCCESSFUL
046600        DISPLAY "JOBXMNT - WORKFLOW NOT ON FILE - "
046700                 LK-MNT-WF-WORKFLOW-ID
046800        CLOSE JOBWFH
046900        GO TO B599-DELETE-WORKFLOW-EX
047000     END-IF.
047100*
047200     DELETE JOBWFH.
047300     IF WK-C-SUCCESSFUL
047400        MOVE "Y"                     TO    LK-MNT-RESULT-FLAG
047500     ELSE
047600        DISPLAY "JOBXMNT - DELETE FILE-ERROR - JOBWFH"
047700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047800     END-IF.
047900*
048000     CLOSE JOBWFH.
048100 B599-DELETE-WORKFLOW-EX.
048200     EXIT.
048300*-----------------------------------------------------------------
048400*   SCAN JOBTSK IN KEY SEQUENCE, KEEPING THE HIGHEST TASK-ID
048500*   SEEN.  AN EMPTY FILE LEAVES WK-N-HIGH-TASK-ID AT ZERO SO THE
048600*   FIRST TASK EVER ADDED GETS TASK-ID 1.
048700*-----------------------------------------------------------------
048800 C300-FIND-NEXT-TASK-ID.
048900*-----------------------------------------------------------------
049000     MOVE ZERO                       TO    WK-N-HIGH-TASK-ID.
049100     MOVE ZERO                       TO    JOBTSK-TASK-ID.
049200     START JOBTSK KEY IS NOT LESS THAN JOBTSK-TASK-ID
049300        INVALID KEY
049400           GO TO C399-FIND-NEXT-TASK-ID-EX
049500     END-START.
049600*
049700     PERFORM C310-READ-ONE-TASK-ROW
049800        THRU C319-READ-ONE-TASK-ROW-EX
049900        UNTIL WK-C-END-OF-FILE.
050000*
050100     COMPUTE WK-N-NEXT-TASK-ID = WK-N-HIGH-TASK-ID + 1.
050200 C399-FIND-NEXT-TASK-ID-EX.
050300     EXIT.
050400*-----------------------------------------------------------------
050500 C310-READ-ONE-TASK-ROW.
050600*-----------------------------------------------------------------
050700     READ JOBTSK NEXT RECORD.
050800     IF WK-C-SUCCESSFUL
050900        MOVE JOBTSK-TASK-ID          TO    WK-N-HIGH-TASK-ID
051000     END-IF.
051100 C319-READ-ONE-TASK-ROW-EX.
051200     EXIT.
051300*-----------------------------------------------------------------
051400*   BUILD THE ISO-8601 UTC TIMESTAMP STAMPED ONTO CREATED-AT /
051500*   UPDATED-AT.  MICROSECONDS AND OFFSET ARE NOT AVAILABLE FROM
051600*   THE SYSTEM CLOCK ON THIS PLATFORM SO THEY ARE FORCED ZERO -
051700*   SEE OPS RUNBOOK SECTION 4.
051800*-----------------------------------------------------------------
051900 Y100-STAMP-TIMESTAMP.
052000*-----------------------------------------------------------------
052100     ACCEPT WK-C-CLOCK-DATE-8        FROM  DATE YYYYMMDD.
052200     ACCEPT WK-C-CLOCK-TIME-8        FROM  TIME.
052300     STRING WK-C-CLK-YYYY  "-"  WK-C-CLK-MM   "-"
052400            WK-C-CLK-DD    "T"  WK-C-CLK-HH   ":"
052500            WK-C-CLK-MI    ":"  WK-C-CLK-SS   ".000000+0000"
052600            DELIMITED BY SIZE INTO WK-C-CURRENT-TIMESTAMP.
052700 Y199-STAMP-TIMESTAMP-EX.
052800     EXIT.
052900*
053000 END-PROGRAM.
053100     EXIT PROGRAM.
053200*
053300******************************************************************
053400************** END OF PROGRAM SOURCE -  JOBXMNT *****************
053500******************************************************************
