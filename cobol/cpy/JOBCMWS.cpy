000100*****************************************************************
000200* JOBCMWS - COMMON WORKING STORAGE FOR THE JOBX* JOB STREAM
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* JBS100 12/05/2025 ACNPTL BATCH JOB ORCHESTRATION - PHASE 1
000700*                   INITIAL VERSION - LIFTED THE FILE STATUS
000800*                   88-LEVELS OUT OF EACH JOBX* PROGRAM SO THEY
000900*                   STOP DRIFTING OUT OF STEP WITH ONE ANOTHER
001000*****************************************************************
001100*
001200*        ALL JOBX* PROGRAMS COPY THIS BLOCK AND CHECK FILE
001300*        STATUS THE SAME WAY - SEE Z000-END-PROGRAM-ROUTINE IN
001400*        ANY OF THEM FOR THE CLOSE-TIME PATTERN.
001500*
001600     05  WK-C-FILE-STATUS            PIC X(02).
001700         88  WK-C-SUCCESSFUL                  VALUE "00".
001800         88  WK-C-DUPLICATE-KEY               VALUE "22".
001900         88  WK-C-RECORD-NOT-FOUND            VALUE "23" "35".
002000         88  WK-C-END-OF-FILE                 VALUE "10".
002100         88  WK-C-ALREADY-OPEN                VALUE "41".
002200         88  WK-C-NOT-OPEN                     VALUE "47" "49".
002300*
002400*        RUN-WIDE "TODAY" - STAMPED ONCE PER JOB STEP AND MOVED
002500*        INTO EVERY CREATED-AT / UPDATED-AT / START-TIME /
002600*        END-TIME FIELD SO A SINGLE RUN CARRIES ONE CONSISTENT
002700*        TIMESTAMP EVEN WHEN THE STEP CROSSES A CLOCK SECOND.
002800*        JCL / SYSTEM CLOCK IS ASSUMED SET TO UTC - SEE OPS
002900*        RUNBOOK SECTION 4, "BATCH WINDOW AND TIME ZONE".
003000*
003100     05  WK-C-CURRENT-TIMESTAMP      PIC X(26).
003200     05  WK-C-CURR-DATE-TIME.
003300         10  WK-C-CURR-YYYY          PIC 9(04).
003400         10  WK-C-CURR-MM            PIC 9(02).
003500         10  WK-C-CURR-DD            PIC 9(02).
003600         10  WK-C-CURR-HH            PIC 9(02).
003700         10  WK-C-CURR-MI            PIC 9(02).
003800         10  WK-C-CURR-SS            PIC 9(02).
003900         10  WK-C-CURR-FF            PIC 9(06).
004000         10  WK-C-CURR-OFFSET        PIC S9(04).
