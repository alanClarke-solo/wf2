000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* JBS100 12/05/2025 ACNPTL BATCH JOB ORCHESTRATION - PHASE 1
000500*                   INITIAL VERSION
000600*****************************************************************
000700*
000800*        ONE RECORD, FIRST IN THE RUN'S INPUT DECK - IDENTIFIES
000900*        THE JOB DEFINITION BEING RUN AND SIZES THE TWO TABLES
001000*        THAT FOLLOW IT (JOBTCF/JOBTDP DECKS).
001100*****************************************************************
001200
001300     05  JOBCHD-RECORD               PIC X(132).
001400
001500*****************************************************************
001600* I-O FORMAT: JOBCHDR
001700* FROM FILE JOBCHD  -  WORKFLOW-CONFIG-HEADER
001800*****************************************************************
001900
002000     05  JOBCHDR REDEFINES JOBCHD-RECORD.
002100         10  JOBCHD-WORKFLOW-CONFIG-ID   PIC X(40).
002200*                BUSINESS ID OF THE JOB DEFINITION BEING RUN
002300
002400         10  JOBCHD-WORKFLOW-NAME        PIC X(60).
002500*                STAMPED ONTO THE CREATED JOBWFH RECORD
002600
002700         10  JOBCHD-REGION               PIC X(20).
002800*                DEPLOYMENT REGION TAG - CARRIED THROUGH TO THE
002900*                RUN REPORT FOR REFERENCE ONLY, NOT ACTED ON
003000
003100         10  JOBCHD-TASK-COUNT           PIC 9(04).
003200*                NUMBER OF JOBTCF RECORDS THAT FOLLOW
003300
003400         10  JOBCHD-DEPENDENCY-COUNT     PIC 9(04).
003500*                NUMBER OF JOBTDP RECORDS THAT FOLLOW
003600
003700         10  FILLER                      PIC X(04).
