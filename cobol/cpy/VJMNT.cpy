000100*****************************************************************
000200* VJMNT - LINKAGE COMMAREA FOR JOBXMNT (CALLED ROUTINE)
000300*****************************************************************
000400* AMENDMENT HISTORY:
000500*****************************************************************
000600* JBS100 12/05/2025 ACNPTL BATCH JOB ORCHESTRATION - PHASE 1
000700*                   INITIAL VERSION
000800* JBS149 24/07/2025 ACNRTN TICKET WFOPS-1214 - LK-MNT-CREATE-TASK-
000900*                   TBL ADDED SO OPTION 01 (CREATE) CAN SEED A
001000*                   WORKFLOW'S STARTING TASKS IN THE SAME CALL
001100*                   INSTEAD OF A SEPARATE OPTION 03 PER TASK.
001200*****************************************************************
001300*
001400*        OPTION-DRIVEN COMMAREA - ONE CALL SHAPE COVERS ALL FIVE
001500*        MAINTENANCE OPERATIONS, SELECTED BY LK-MNT-OPTION (SEE
001600*        TRFVGLAC FOR THE OPTION-SWITCH IDIOM THIS FOLLOWS).
001700*
001800 01  WK-C-VJMNT-RECORD.
001900     05  LK-MNT-OPTION               PIC X(02).
002000         88  LK-MNT-OPT-CREATE            VALUE "01".
002100         88  LK-MNT-OPT-UPD-STATUS        VALUE "02".
002200         88  LK-MNT-OPT-ADD-TASK          VALUE "03".
002300         88  LK-MNT-OPT-UPD-DETAILS       VALUE "04".
002400         88  LK-MNT-OPT-DELETE            VALUE "05".
002500*
002600     05  LK-MNT-WORKFLOW.
002700         10  LK-MNT-WF-WORKFLOW-ID       PIC 9(09).
002800         10  LK-MNT-WF-EXT-WORKFLOW-ID   PIC X(36).
002900         10  LK-MNT-WF-WORKFLOW-NAME     PIC X(60).
003000         10  LK-MNT-WF-STATUS-ID         PIC 9(02).
003100         10  LK-MNT-WF-DESCRIPTION       PIC X(120).
003200         10  LK-MNT-WF-UPDATED-BY        PIC X(30).
003300*
003400     05  LK-MNT-NEW-NAME              PIC X(60).
003500     05  LK-MNT-NEW-DESCRIPTION       PIC X(120).
003600     05  LK-MNT-NEW-STATUS-ID         PIC 9(02).
003700*
003800     05  LK-MNT-NEW-TASK.
003900         10  LK-MNT-TASK-EXT-TASK-ID     PIC X(40).
004000         10  LK-MNT-TASK-DEF-ID          PIC 9(09).
004100*
004200*        OPTION 01 ONLY - TASKS TO SEED UNDER THE NEW WORKFLOW,
004300*        STAMPED WITH THE SAME CREATED-AT/UPDATED-AT AS THE
004400*        WORKFLOW ROW ITSELF.  ZERO ENTRIES IS THE NORMAL CASE -
004500*        MOST CALLERS STILL ADD TASKS ONE AT A TIME VIA OPTION 03.
004600*
004700     05  LK-MNT-CREATE-TASK-COUNT    PIC 9(02).
004800     05  LK-MNT-CREATE-TASK-TBL OCCURS 20 TIMES
004900                         INDEXED BY LK-MNT-CRTASK-IX.
005000         10  LK-MNT-CRTASK-EXT-TASK-ID   PIC X(40).
005100         10  LK-MNT-CRTASK-DEF-ID        PIC 9(09).
005200*
005300     05  LK-MNT-RESULT-FLAG           PIC X(01).
005400         88  LK-MNT-SUCCESS                VALUE "Y".
005500         88  LK-MNT-FAILURE                VALUE "N".
005600     05  LK-MNT-CHANGED-FLAG          PIC X(01).
005700         88  LK-MNT-RECORD-CHANGED         VALUE "Y".
005800         88  LK-MNT-RECORD-UNCHANGED       VALUE "N".
005900     05  FILLER                      PIC X(04).
