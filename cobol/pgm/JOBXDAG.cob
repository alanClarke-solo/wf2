000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     JOBXDAG.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   REGIONAL PROCESSING CENTRE - AS/400 PROD LPAR.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - JOB-STREAM SEQUENCER FOR THE
001200*               OVERNIGHT ORCHESTRATION CONTROLLER (JOBXRUN).
001300*               CALLER PASSES THE TASK LIST AND THE TASK-TO-
001400*               TASK DEPENDENCY LIST FOR ONE WORKFLOW.  THIS
001500*               ROUTINE (1) REJECTS THE WORKFLOW IF THE
001600*               DEPENDENCY LIST CONTAINS A CIRCULAR REFERENCE
001700*               AND (2) OTHERWISE RETURNS THE TASKS IN AN ORDER
001800*               THAT HONOURS EVERY "MUST FINISH BEFORE" RULE.
001900*
002000*               THIS IS A GRAPH WALK, NOT A TABLE LOOKUP - SEE
002100*               THE HISTORY BLOCK BELOW FOR THE ALGORITHM NOTE
002200*               ADDED WHEN THE ITERATIVE VERSION REPLACED THE
002300*               ORIGINAL FIXED-DEPTH-5 VERSION IN 1999.
002400*
002500*=================================================================
002600*
002700* HISTORY OF MODIFICATION:
002800*
002900*=================================================================
003000*
003100* TAG     DEV     DATE          DESCRIPTION
003200*
003300*-----------------------------------------------------------------
003400*
003500* JBS001 - WEETL  - 14/03/1988 - INITIAL VERSION.  JOB STREAM
003600*                   HAD AT MOST 5 STEPS AND NO BRANCHING SO THE
003700*                   ORDER WAS SIMPLY THE FIXED SEQUENCE ON THE
003800*                   PARAMETER CARD.  NO CYCLE CHECK REQUIRED.
003900*-----------------------------------------------------------------
004000*
004100* JBS034 - LIMDSM  - 02/11/1991 - OPERATIONS ADDED AN OPTIONAL
004200*                   "RUN AFTER" CARD PER STEP.  ROUTINE REWRITTEN
004300*                   TO CHAIN STEPS BY RUN-AFTER REFERENCE RATHER
004400*                   THAN FIXED SEQUENCE.
004500*-----------------------------------------------------------------
004600*
004700* JBS058 - LIMDSM  - 09/08/1994 - PRODUCTION INCIDENT OPCTR-514 -
004800*                   A BAD PARAMETER DECK CHAINED STEP 4 BACK TO
004900*                   STEP 1 AND THE JOB STREAM RAN OVERNIGHT UNTIL
005000*                   OPERATOR CANCEL.  ADDED A VISITED-STEP CHECK
005100*                   TO DETECT THE LOOP AND ABORT THE STREAM BUILD.
005200*-----------------------------------------------------------------
005300*
005400* JBS071 - TANBH   - 21/12/1998 - YEAR 2000 REVIEW - NO 2-DIGIT
005500*                   YEAR FIELDS IN THIS ROUTINE, DATES ARE
005600*                   HANDLED BY THE CALLER.  NO CHANGE REQUIRED.
005700*                   SIGNED OFF PER Y2K PROGRAMME CHECKLIST 4.
005800*-----------------------------------------------------------------
005900*
006000* JBS100 - ACNPTL - 12/05/2025 - TICKET WFOPS-1180 - BATCH JOB
006100*                   ORCHESTRATION MODERNISATION PHASE 1.  STEP
006200*                   COUNT NO LONGER BOUNDED AT A HANDFUL OF
006300*                   OPERATOR CARDS (UP TO 200 TASKS, 400 EDGES
006400*                   PER WORKFLOW) SO THE VISITED-STEP CHECK OF
006500*                   JBS058 WAS NOT SAFE AS A SIMPLE FLAG - IT
006600*                   COULD FALSE-CLEAR MID-WALK ON A LARGE GRAPH.
006700*                   REPLACED WITH A PROPER 3-COLOUR DEPTH-FIRST
006800*                   WALK (WHITE/GREY/BLACK) OVER AN EXPLICIT
006900*                   STACK TABLE - THIS COMPILER HAS NO RECURSIVE
007000*                   PERFORM SO THE CALL STACK IS BUILT BY HAND
007100*                   IN WK-DFS-STACK.  ORDER IS DELIVERED AS THE
007200*                   REVERSE OF THE WALK'S FINISHING (POST) ORDER,
007300*                   WHICH IS THE STANDARD WAY TO GET A RUN ORDER
007400*                   THAT RESPECTS EVERY "MUST FINISH BEFORE" EDGE.
007500*-----------------------------------------------------------------
007600*
007700* JBS146 - ACNRTN - 21/08/2025 - TICKET WFOPS-1213 - OPERATIONS
007800*                   ASKED FOR A COUNT OF ORPHAN DEPENDS-ON
007900*                   REFERENCES ON THE JOB LOG SO A BAD WORKFLOW
008000*                   DEFINITION SHOWS UP WITHOUT SCANNING THE FULL
008100*                   TRACE.  ADDED A RUN TOTAL AND A ONE-LINE
008200*                   SUMMARY DISPLAY AT THE END OF THE ORDER BUILD.
008300*-----------------------------------------------------------------
008400*
008500 EJECT
008600*****************************************************************
008700 ENVIRONMENT DIVISION.
008800*****************************************************************
008900 CONFIGURATION SECTION.
009000 SOURCE-COMPUTER.  IBM-AS400.
009100 OBJECT-COMPUTER.  IBM-AS400.
009200 SPECIAL-NAMES.    UPSI-4 IS UPSI-SWITCH-4
009300                      ON  STATUS IS U4-ON
009400                      OFF STATUS IS U4-OFF.
009500*
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800*
009900*****************************************************************
010000 DATA DIVISION.
010100*****************************************************************
010200 FILE SECTION.
010300*
010400 WORKING-STORAGE SECTION.
010500*****************************************************************
010600 01  FILLER                          PIC X(24)        VALUE
010700     "** PROGRAM JOBXDAG **".
010800*
010900*        STANDALONE COUNTERS - NOT PART OF ANY TABLE, SO CARRIED
011000*        AS 77-LEVELS RATHER THAN BURIED IN A GROUP.  (JBS146)
011100*
011200 77  WK-77-ORPHAN-COUNT              PIC 9(04)   COMP VALUE ZERO.
011300 77  WK-77-EDGE-COUNT                PIC 9(06)   COMP VALUE ZERO.
011400*
011500* ------------------ PROGRAM WORKING STORAGE -------------------*
011600 01  WK-C-WORK-AREA.
011700     05  WK-C-CHILD-FOUND-SW         PIC X(01) VALUE "N".
011800         88  WK-C-CHILD-FOUND               VALUE "Y".
011900         88  WK-C-CHILD-NOT-FOUND           VALUE "N".
012000     05  FILLER                      PIC X(09).
012100*
012200 01  WK-N-WORK-AREA.
012300     05  WK-N-OUTER-IX               PIC 9(04)   COMP.
012400     05  WK-N-CURSOR                 PIC 9(04)   COMP.
012500     05  WK-N-CUR-NODE-IX            PIC 9(04)   COMP.
012600     05  WK-N-CHILD-IX               PIC 9(04)   COMP.
012700     05  WK-N-SCAN-IX                PIC 9(04)   COMP.
012800     05  WK-N-REV-SRC-IX             PIC 9(04)   COMP.
012900     05  WK-N-STACK-TOP              PIC 9(04)   COMP VALUE ZERO.
013000     05  WK-N-POST-COUNT             PIC 9(04)   COMP VALUE ZERO.
013100     05  FILLER                      PIC X(08).
013200*
013300*        NODE COLOUR TABLE - ONE ENTRY PER TASK-ID-TBL SUBSCRIPT.
013400*        0 = NOT YET VISITED (WHITE)
013500*        1 = ON THE CURRENT WALK, NOT YET CLOSED OUT (GREY)
013600*        2 = FULLY WALKED, RECORDED IN POST ORDER (BLACK)
013700*
013800 01  WK-NODE-COLOR-TBL.
013900     05  WK-NODE-COLOR OCCURS 200 TIMES
014000                         INDEXED BY WK-COLOR-IX
014100                                    PIC 9(01)   COMP.
014200     05  FILLER                      PIC X(04).
014300*
014400 01  WK-NODE-COLOR-FLAT REDEFINES WK-NODE-COLOR-TBL.
014500     05  WK-NODE-COLOR-BYTES         PIC X(204).
014600*
014700*        EXPLICIT CALL STACK FOR THE DEPTH-FIRST WALK - REDEFINES
014800*        THE SAME STORAGE AS A FLAT TABLE SO THE STACK CAN ALSO
014900*        BE DUMPED SUBSCRIPT-BY-SUBSCRIPT WHEN U4-ON (TRACE).
015000*
015100 01  WK-DFS-STACK-TBL.
015200     05  WK-DFS-STACK OCCURS 200 TIMES
015300                         INDEXED BY WK-STACK-IX.
015400         10  WK-STACK-NODE-IX        PIC 9(04)   COMP.
015500         10  WK-STACK-EDGE-CURSOR    PIC 9(04)   COMP.
015600     05  FILLER                      PIC X(04).
015700*
015800 01  WK-DFS-STACK-FLAT REDEFINES WK-DFS-STACK-TBL.
015900     05  WK-DFS-STACK-BYTES          PIC X(1604).
016000*
016100 01  WK-POST-ORDER-TBL.
016200     05  WK-POST-ORDER OCCURS 200 TIMES
016300                         INDEXED BY WK-POST-IX
016400                                    PIC 9(04)   COMP.
016500     05  FILLER                      PIC X(04).
016600*
016700 01  WK-POST-ORDER-FLAT REDEFINES WK-POST-ORDER-TBL.
016800     05  WK-POST-ORDER-BYTES         PIC X(804).
016900*
017000*****************
017100 LINKAGE SECTION.
017200*****************
017300 COPY VJDAG.
017400 EJECT
017500*****************************************************************
017600 PROCEDURE DIVISION USING WK-C-VJDAG-RECORD.
017700*****************************************************************
017800 MAIN-MODULE.
017900     PERFORM A000-PROCESS-CALLED-ROUTINE
018000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
018100     EXIT PROGRAM.
018200*
018300*-----------------------------------------------------------------
018400*   BANNER : SET UP COLOUR TABLE, RUN THE CYCLE CHECK, AND IF
018500*            CLEAN BUILD THE EXECUTION ORDER.  (JBS100)
018600*-----------------------------------------------------------------
018700 A000-PROCESS-CALLED-ROUTINE.
018800*-----------------------------------------------------------------
018900     MOVE "N"                        TO    LK-CYCLE-FLAG.
019000     MOVE ZERO                       TO    WK-N-STACK-TOP
019100                                            WK-N-POST-COUNT.
019200     PERFORM B010-CLEAR-ONE-COLOR
019300        THRU B010-CLEAR-ONE-COLOR-EX
019400        VARYING WK-N-OUTER-IX FROM 1 BY 1
019500        UNTIL WK-N-OUTER-IX > LK-TASK-COUNT.
019600*
019700     PERFORM C010-VISIT-IF-WHITE
019800        THRU C010-VISIT-IF-WHITE-EX
019900        VARYING WK-N-OUTER-IX FROM 1 BY 1
020000        UNTIL WK-N-OUTER-IX > LK-TASK-COUNT
020100           OR LK-CYCLE-FOUND.
020200*
020300     IF LK-CYCLE-NOT-FOUND
020400        PERFORM D000-BUILD-EXECUTION-ORDER
020500           THRU D000-BUILD-EXECUTION-ORDER-EX
020600     ELSE
020700        MOVE ZERO                    TO    LK-ORDER-COUNT.
020800 A099-PROCESS-CALLED-ROUTINE-EX.
020900     EXIT.
021000*-----------------------------------------------------------------
021100 B010-CLEAR-ONE-COLOR.
021200*-----------------------------------------------------------------
021300     MOVE ZERO TO WK-NODE-COLOR(WK-N-OUTER-IX).
021400 B010-CLEAR-ONE-COLOR-EX.
021500     EXIT.
021600*-----------------------------------------------------------------
021700*   START A WALK FROM WK-N-OUTER-IX IF IT HAS NOT BEEN TOUCHED.
021800*-----------------------------------------------------------------
021900 C010-VISIT-IF-WHITE.
022000*-----------------------------------------------------------------
022100     IF WK-NODE-COLOR(WK-N-OUTER-IX) = 0
022200        PERFORM C100-DFS-FROM-NODE
022300           THRU C100-DFS-FROM-NODE-EX.
022400 C010-VISIT-IF-WHITE-EX.
022500     EXIT.
022600*-----------------------------------------------------------------
022700 C100-DFS-FROM-NODE.
022800*-----------------------------------------------------------------
022900     ADD 1                           TO    WK-N-STACK-TOP.
023000     MOVE WK-N-OUTER-IX              TO
023100          WK-STACK-NODE-IX(WK-N-STACK-TOP).
023200     MOVE 1                          TO
023300          WK-STACK-EDGE-CURSOR(WK-N-STACK-TOP).
023400     MOVE 1                          TO
023500          WK-NODE-COLOR(WK-N-OUTER-IX).
023600*
023700     PERFORM C200-PROCESS-STACK-TOP
023800        THRU C200-PROCESS-STACK-TOP-EX
023900        UNTIL WK-N-STACK-TOP = ZERO
024000           OR LK-CYCLE-FOUND.
024100 C100-DFS-FROM-NODE-EX.
024200     EXIT.
024300*-----------------------------------------------------------------
024400*   LOOK AT THE NODE ON TOP OF THE STACK.  EITHER MOVE ON TO ITS
024500*   NEXT UNWALKED OUTGOING EDGE, OR (NO EDGES LEFT) CLOSE THE
024600*   NODE OUT - COLOUR IT BLACK AND APPEND IT TO THE POST ORDER.
024700*-----------------------------------------------------------------
024800 C200-PROCESS-STACK-TOP.
024900*-----------------------------------------------------------------
025000     MOVE WK-STACK-NODE-IX(WK-N-STACK-TOP)
025100                                     TO    WK-N-CUR-NODE-IX.
025200     MOVE WK-STACK-EDGE-CURSOR(WK-N-STACK-TOP)
025300                                     TO    WK-N-CURSOR.
025400*
025500     PERFORM C210-BUMP-CURSOR
025600        THRU C210-BUMP-CURSOR-EX
025700        VARYING WK-N-CURSOR FROM WK-N-CURSOR BY 1
025800        UNTIL WK-N-CURSOR > LK-DEP-COUNT
025900           OR LK-DEP-DEPENDS-ON-TBL(WK-N-CURSOR) =
026000              LK-TASK-ID-TBL(WK-N-CUR-NODE-IX).
026100*
026200     IF WK-N-CURSOR > LK-DEP-COUNT
026300        MOVE 2                      TO
026400             WK-NODE-COLOR(WK-N-CUR-NODE-IX)
026500        ADD 1                       TO    WK-N-POST-COUNT
026600        MOVE WK-N-CUR-NODE-IX       TO
026700             WK-POST-ORDER(WK-N-POST-COUNT)
026800        SUBTRACT 1                  FROM  WK-N-STACK-TOP
026900     ELSE
027000        COMPUTE WK-STACK-EDGE-CURSOR(WK-N-STACK-TOP) =
027100                WK-N-CURSOR + 1
027200        PERFORM C300-FIND-CHILD-NODE
027300           THRU C300-FIND-CHILD-NODE-EX
027400        IF WK-C-CHILD-NOT-FOUND
027500           ADD 1                     TO    WK-77-ORPHAN-COUNT
027600           DISPLAY "JOBXDAG - DEPENDS-ON REFERS TO A TASK-ID "
027700           DISPLAY "NOT PRESENT IN THIS WORKFLOW - IGNORED"
027800        ELSE
027900           ADD 1                     TO    WK-77-EDGE-COUNT
028000           EVALUATE WK-NODE-COLOR(WK-N-CHILD-IX)
028100              WHEN 0
028200                 ADD 1             TO    WK-N-STACK-TOP
028300                 MOVE WK-N-CHILD-IX TO
028400                      WK-STACK-NODE-IX(WK-N-STACK-TOP)
028500                 MOVE 1            TO
028600                      WK-STACK-EDGE-CURSOR(WK-N-STACK-TOP)
028700                 MOVE 1            TO
028800                      WK-NODE-COLOR(WK-N-CHILD-IX)
028900              WHEN 1
029000                 MOVE "Y"          TO    LK-CYCLE-FLAG
029100              WHEN OTHER
029200                 CONTINUE
029300           END-EVALUATE
029400        END-IF
029500     END-IF.
029600 C200-PROCESS-STACK-TOP-EX.
029700     EXIT.
029800*-----------------------------------------------------------------
029900 C210-BUMP-CURSOR.
030000*-----------------------------------------------------------------
030100     CONTINUE.
030200 C210-BUMP-CURSOR-EX.
030300     EXIT.
030400*-----------------------------------------------------------------
030500*   RESOLVE LK-DEP-TASK-ID-TBL(WK-N-CURSOR) TO A SUBSCRIPT INTO
030600*   LK-TASK-ID-TBL BY LINEAR SCAN.  THIS SHOP'S STANDARDS AVOID
030700*   THE SEARCH VERB ENTIRELY - EVERY TABLE LOOKUP IS HAND-CODED.
030800*-----------------------------------------------------------------
030900 C300-FIND-CHILD-NODE.
031000*-----------------------------------------------------------------
031100     MOVE "N"                        TO    WK-C-CHILD-FOUND-SW.
031200     MOVE ZERO                       TO    WK-N-CHILD-IX.
031300     PERFORM C310-CHECK-ONE-TASK-ID
031400        THRU C310-CHECK-ONE-TASK-ID-EX
031500        VARYING WK-N-SCAN-IX FROM 1 BY 1
031600        UNTIL WK-N-SCAN-IX > LK-TASK-COUNT
031700           OR WK-C-CHILD-FOUND.
031800 C300-FIND-CHILD-NODE-EX.
031900     EXIT.
032000*-----------------------------------------------------------------
032100 C310-CHECK-ONE-TASK-ID.
032200*-----------------------------------------------------------------
032300     IF LK-TASK-ID-TBL(WK-N-SCAN-IX) =
032400        LK-DEP-TASK-ID-TBL(WK-N-CURSOR)
032500        MOVE "Y"                     TO    WK-C-CHILD-FOUND-SW
032600        MOVE WK-N-SCAN-IX            TO    WK-N-CHILD-IX.
032700 C310-CHECK-ONE-TASK-ID-EX.
032800     EXIT.
032900*-----------------------------------------------------------------
033000*   EXECUTION ORDER IS THE POST ORDER, REVERSED.  (JBS100 NOTE.)
033100*-----------------------------------------------------------------
033200 D000-BUILD-EXECUTION-ORDER.
033300*-----------------------------------------------------------------
033400     MOVE WK-N-POST-COUNT             TO    LK-ORDER-COUNT.
033500     PERFORM D010-COPY-ONE-REVERSED
033600        THRU D010-COPY-ONE-REVERSED-EX
033700        VARYING WK-N-OUTER-IX FROM 1 BY 1
033800        UNTIL WK-N-OUTER-IX > WK-N-POST-COUNT.
033900     IF WK-77-ORPHAN-COUNT > ZERO
034000        DISPLAY "JOBXDAG - " WK-77-ORPHAN-COUNT
034100           " ORPHAN DEPENDS-ON REFERENCE(S) IGNORED, "
034200           WK-77-EDGE-COUNT " EDGE(S) RESOLVED."
034300     END-IF.
034400 D000-BUILD-EXECUTION-ORDER-EX.
034500     EXIT.
034600*-----------------------------------------------------------------
034700 D010-COPY-ONE-REVERSED.
034800*-----------------------------------------------------------------
034900     COMPUTE WK-N-REV-SRC-IX =
035000             (WK-N-POST-COUNT - WK-N-OUTER-IX) + 1.
035100     MOVE WK-POST-ORDER(WK-N-REV-SRC-IX)
035200                                     TO
035300          LK-ORDER-TBL(WK-N-OUTER-IX).
035400 D010-COPY-ONE-REVERSED-EX.
035500     EXIT.
035600*
035700******************************************************************
035800************** END OF PROGRAM SOURCE -  JOBXDAG *****************
035900******************************************************************
